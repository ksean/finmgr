000100******************************************************************
000200* COPYBOOK    : HOLDSUM                                          *
000300* APLICACION  : FMGR - FINANZAS MERCADO                          *
000400* DESCRIPCION : LAYOUT DEL RESUMEN DE TENENCIAS DE FIN DE PRO-   *
000500*             : CESO. UNA LINEA POR CADA HOLDING-KEY (TIPO DE    *
000600*             : CUENTA + SIMBOLO) CON LA CANTIDAD Y EL COSTO     *
000700*             : BASE PROMEDIO FINAL. NO HAY QUIEBRES DE CONTROL, *
000800*             : ES UN DETALLE PLANO.                             *
000900* PROGRAMADOR : CARLOS ANDRES MENDEZ RUIZ (CAMR)                 *
001000* FECHA       : 03/02/2024                                       *
001100******************************************************************
001200*----------------------------------------------------------------
001300* BITACORA DE CAMBIOS
001400*----------------------------------------------------------------
001500* 03/02/2024 CAMR TCK-4471  VERSION INICIAL DEL LAYOUT           *
001600*----------------------------------------------------------------
001700 01  RSA-REGISTRO-RESUMEN.
001800     05  RSA-HOLDING-KEY              PIC X(24).
001900     05  FILLER                       PIC X(02).
002000     05  RSA-HELD-QUANTITY-ED         PIC -9(09).9(04).
002100     05  FILLER                       PIC X(02).
002200     05  RSA-HELD-COST-BASIS-ED       PIC -9(11).9(02).
002300     05  FILLER                       PIC X(02).
002400     05  RSA-ACB-POR-ACCION-ED        PIC -9(09).9(04).
002500     05  FILLER                       PIC X(15).
002600
