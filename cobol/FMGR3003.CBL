000100******************************************************************
000200* FECHA       : 03/02/2024                                       *
000300* PROGRAMADOR : CARLOS ANDRES MENDEZ RUIZ (CAMR)                 *
000400* APLICACION  : FMGR - FINANZAS MERCADO / CARTERAS INVERSION     *
000500* PROGRAMA    : FMGR3003                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPRODUCE EN ORDEN CRONOLOGICO LAS TRANSACCIONES *
000800*             : YA VALIDADAS DE CADA TENENCIA (CUENTA+SIMBOLO)   *
000900*             : PARA MANTENER SU COSTO BASE PROMEDIO (ACB). POR  *
001000*             : CADA TRANSACCION INVOCA LA RUTINA FMGR3004, QUE  *
001100*             : CONTIENE LA OPERACION REGISTRADA SEGUN LA ACCION *
001200*             : AL FINALIZAR ESCRIBE EL RESUMEN DE TENENCIAS     *
001300* ARCHIVOS    : TRANVALD=E, HOLDSUM=S                            *
001400* PROGRAMA(S) : FMGR3004, RUTINA DEBD1R00, FILE STATUS EXTENDED  *
001500* BPM/RATIONAL: TCK-4473                                         *
001600* NOMBRE      : REPRODUCTOR DE TRANSACCIONES / COSTO PROMEDIO    *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID. FMGR3003.
002000 AUTHOR. ERICK ROBERTO PEREZ.
002100 INSTALLATION. FMGR - FINANZAS MERCADO.
002200 DATE-WRITTEN. 04/09/1993.
002300 DATE-COMPILED. 03/02/2024.
002400 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
002500     INVERSIONES UNICAMENTE.
002600*----------------------------------------------------------------
002700* B I T A C O R A   D E   C A M B I O S
002800*----------------------------------------------------------------
002900* 04/09/1993 ERP  N/A       VERSION ORIGINAL. LLEVABA EL COSTO   *
003000*                           PROMEDIO DE LAS CUENTAS DE CUSTODIA  *
003100*                           DE VALORES EN UNA SOLA TABLA EN      *
003200*                           MEMORIA, SIN SUBRUTINA SEPARADA      *
003300* 20/06/1996 MEG  TCK-0245  SE SEPARA LA LOGICA DE APLICACION DE *
003400*                           LA OPERACION A UNA RUTINA LLAMADA    *
003500*                           (HOY FMGR3004) PARA REUTILIZARLA EN  *
003600*                           LOS PROCESOS DE VERIFICACION         *
003700* 19/11/1998 RIC  Y2K-118  REVISION DE FECHAS DE 4 DIGITOS EN LA *
003800*                           LLAVE DE TENENCIA Y EN LA TABLA      *
003900* 24/02/1999 RIC  Y2K-118  PRUEBAS DE REGRESION SIN HALLAZGOS    *
004000* 11/08/2005 HPQ  TCK-1204  SE AUMENTA LA TABLA DE TENENCIAS DE  *
004100*                           200 A 500 POSICIONES POR CRECIMIENTO *
004200*                           DE CARTERAS ADMINISTRADAS            *
004300* 03/02/2024 CAMR TCK-4473  RECONVERSION TOTAL PARA EL COSTO     *
004400*                           BASE PROMEDIO DE INVERSIONES. SE     *
004500*                           ELIMINA TODA LA LOGICA DE MORA DE    *
004600*                           TARJETA DE CREDITO                   *
004700* 09/08/2026 CAMR TCK-4519  SE AGREGA EL LITERAL 'ACB' A LA      *
004800*                           LLAVE DE TENENCIA PARA QUE COINCIDA  *
004900*                           CON EL FORMATO DE LA LLAVE ACTUAL  *
005000* 09/08/2026 CAMR TCK-4536  SIMBOLO EN BLANCO (DEPOSITO, RETIRO, *
005100*                           ETC) CREABA UNA TENENCIA ESPURIA EN  *
005200*                           LA TABLA Y EN EL RESUMEN; AHORA SE   *
005300*                           OMITE LA TRANSACCION PARA EFECTOS DE *
005400*                           COSTO PROMEDIO CUANDO VIENE EN       *
005500*                           BLANCO                               *
005600*----------------------------------------------------------------
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS CLASE-DIGITO IS '0' THRU '9'
006200     UPSI-0 ON STATUS IS SW-MODO-DIAGNOSTICO.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT TRANVALD ASSIGN TO TRANVALD
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS IS FS-TRANVALD
006800                            FSE-TRANVALD.
006900     SELECT HOLDSUM ASSIGN TO HOLDSUM
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS IS FS-HOLDSUM
007200                            FSE-HOLDSUM.
007300 DATA DIVISION.
007400 FILE SECTION.
007500******************************************************************
007600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007700******************************************************************
007800*   TRANSACCIONES DE INVERSION YA VALIDADAS POR FMGR3002.
007900*   RESUMEN DE TENENCIAS DE FIN DE PROCESO.
008000 FD  TRANVALD.
008100     COPY INVTRN REPLACING LEADING TRN BY VAL.
008200 FD  HOLDSUM.
008300     COPY HOLDSUM.
008400 WORKING-STORAGE SECTION.
008500******************************************************************
008600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008700******************************************************************
008800 01  WKS-FS-STATUS.
008900     02  FS-TRANVALD              PIC 9(02) VALUE ZEROES.
009000     02  FSE-TRANVALD.
009100         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
009200         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
009300         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
009400     02  FS-HOLDSUM               PIC 9(02) VALUE ZEROES.
009500     02  FSE-HOLDSUM.
009600         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
009700         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
009800         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
009900*      VARIABLES RUTINA DE FSE
010000     02  PROGRAMA                 PIC X(08) VALUE SPACES.
010100     02  ARCHIVO                  PIC X(08) VALUE SPACES.
010200     02  ACCION                   PIC X(10) VALUE SPACES.
010300     02  LLAVE                    PIC X(32) VALUE SPACES.
010400     02  FILLER                   PIC X(04) VALUE SPACES.
010500******************************************************************
010600*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
010700******************************************************************
010800 77  WKS-TRANSAC-LEIDAS           PIC 9(07) COMP VALUE ZEROS.
010900 77  WKS-TENENCIAS-NUEVAS         PIC 9(05) COMP VALUE ZEROS.
011000 77  WKS-TENENCIAS-ESCRITAS       PIC 9(05) COMP VALUE ZEROS.
011100 77  WKS-IDX-TENENCIA             PIC 9(05) COMP VALUE ZEROS.
011200 77  WKS-IDX-BUSCA                PIC 9(05) COMP VALUE ZEROS.
011300 01  WKS-FLAGS.
011400     05  WKS-FIN-TRANVALD         PIC X(01) VALUE 'N'.
011500         88  WKS-ES-FIN-TRANVALD          VALUE 'S'.
011600     05  WKS-TENENCIA-ENCONTRADA  PIC X(01) VALUE 'N'.
011700         88  WKS-SI-ENCONTRADA            VALUE 'S'.
011800     05  FILLER                   PIC X(06).
011900*----------------------------------------------------------------
012000*    TABLA DE TENENCIAS EN MEMORIA - UNA ENTRADA POR CADA
012100*    HOLDING-KEY (TIPO DE CUENTA + SIMBOLO) VISTA EN EL ARCHIVO
012200*----------------------------------------------------------------
012300 01  WKS-TABLA-TENENCIAS.
012400     05  WKS-TENENCIA OCCURS 500 TIMES.
012500         10  WKS-TEN-HOLDING-KEY  PIC X(24).
012600         10  WKS-TEN-QUANTITY     PIC S9(09)V9(04) COMP-3.
012700         10  WKS-TEN-COST-BASIS   PIC S9(11)V9(02) COMP-3.
012800         10  FILLER               PIC X(04).
012900*----------------------------------------------------------------
013000*    ARMADO DE LA LLAVE DE TENENCIA (REDEFINES 1) - EL LITERAL
013100*    'ACB' VA FIJO AL FINAL PARA QUE LA LLAVE COINCIDA CON LA
013200*    QUE ARMA FMGR3005 EN SU PROPIA TABLA DE TENENCIAS
013300*----------------------------------------------------------------
013400 01  WKS-CLAVE-TENENCIA.
013500     05  WKS-CLAVE-TIPO-CTA       PIC X(02).
013600     05  WKS-CLAVE-SIMBOLO        PIC X(16).
013700     05  WKS-CLAVE-LITERAL-ACB    PIC X(03) VALUE 'ACB'.
013800     05  FILLER                   PIC X(03).
013900 01  WKS-CLAVE-TENENCIA-R REDEFINES WKS-CLAVE-TENENCIA
014000                          PIC X(24).
014100*----------------------------------------------------------------
014200*    TABLA DE OPERACIONES REGISTRADAS (REDEFINES 2 - LA MISMA
014300*    TABLA SE PUEDE INSPECCIONAR COMO UN SOLO BLOQUE PLANO)
014400*----------------------------------------------------------------
014500 01  WKS-TABLA-OPERACIONES.
014600     05  WKS-OPERACION OCCURS 5 TIMES.
014700         10  WKS-OP-ACCION-CODE   PIC X(01).
014800         10  WKS-OP-DESCRIPCION   PIC X(20).
014900 01  WKS-TABLA-OPERACIONES-R REDEFINES WKS-TABLA-OPERACIONES
015000                             PIC X(105).
015100*----------------------------------------------------------------
015200*    DESCOMPUESTO DEL ACB POR ACCION PARA EL DISPLAY DE
015300*    DIAGNOSTICO (REDEFINES 3)
015400*----------------------------------------------------------------
015500 01  WKS-ACB-DESCOMPUESTO.
015600     05  WKS-ACB-ENTERA           PIC 9(09).
015700     05  WKS-ACB-DECIMAL          PIC 9(04).
015800 01  WKS-ACB-VALOR REDEFINES WKS-ACB-DESCOMPUESTO
015900                   PIC 9(09)V9(04).
016000*----------------------------------------------------------------
016100*    PARAMETRO DE ENLACE CON FMGR3004
016200*----------------------------------------------------------------
016300 01  WKS-PARM-OPERACION.
016400     05  PARM-ACTION-CODE         PIC X(01).
016500     05  PARM-QUANTITY-AMT        PIC S9(09)V9(04) COMP-3.
016600     05  PARM-GROSS-AMT           PIC S9(11)V9(02) COMP-3.
016700     05  PARM-COMMISSION-AMT      PIC S9(09)V9(02) COMP-3.
016800     05  PARM-RETURN-OF-CAPITAL-AMT PIC S9(09)V9(02) COMP-3.
016900     05  PARM-CAPITAL-GAIN-AMT    PIC S9(09)V9(02) COMP-3.
017000     05  PARM-HELD-QUANTITY       PIC S9(09)V9(04) COMP-3.
017100     05  PARM-HELD-COST-BASIS     PIC S9(11)V9(02) COMP-3.
017200     05  FILLER                   PIC X(04).
017300******************************************************************
017400 PROCEDURE DIVISION.
017500******************************************************************
017600*               S E C C I O N    P R I N C I P A L
017700******************************************************************
017800 100-PRINCIPAL SECTION.
017900     PERFORM 110-APERTURA-DE-ARCHIVOS
018000     PERFORM 130-INICIALIZA-TABLA-OPERACIONES
018100     PERFORM 200-REPRODUCE-TRANSACCIONES
018200     PERFORM 600-ESCRITURA-RESUMEN
018300     PERFORM 700-ESTADISTICAS
018400     PERFORM 900-CIERRA-ARCHIVOS
018500     STOP RUN.
018600 100-PRINCIPAL-E. EXIT.
018700
018800*--->> SERIE 110 ABRE LOS ARCHIVOS Y EVALUA EL FILE STATUS
018900 110-APERTURA-DE-ARCHIVOS SECTION.
019000     MOVE 'FMGR3003' TO PROGRAMA
019100     OPEN INPUT  TRANVALD
019200     OPEN OUTPUT HOLDSUM
019300     IF FS-TRANVALD NOT = 0
019400        MOVE 'OPEN'     TO ACCION
019500        MOVE SPACES     TO LLAVE
019600        MOVE 'TRANVALD' TO ARCHIVO
019700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019800                              FS-TRANVALD, FSE-TRANVALD
019900        PERFORM 900-CIERRA-ARCHIVOS
020000        MOVE 91 TO RETURN-CODE
020100        STOP RUN
020200     END-IF
020300     IF FS-HOLDSUM NOT = 0
020400        MOVE 'OPEN'    TO ACCION
020500        MOVE SPACES    TO LLAVE
020600        MOVE 'HOLDSUM' TO ARCHIVO
020700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020800                              FS-HOLDSUM, FSE-HOLDSUM
020900        PERFORM 900-CIERRA-ARCHIVOS
021000        MOVE 91 TO RETURN-CODE
021100        STOP RUN
021200     END-IF.
021300 110-APERTURA-DE-ARCHIVOS-E. EXIT.
021400
021500*--->> SERIE 130 CARGA LA TABLA DE OPERACIONES REGISTRADAS -
021600*      PUNTO DE EXTENSION SI EN EL FUTURO SE AGREGAN ACCIONES
021700 130-INICIALIZA-TABLA-OPERACIONES SECTION.
021800     MOVE 'B' TO WKS-OP-ACCION-CODE (1)
021900     MOVE 'COMPRA / REINVERSION' TO WKS-OP-DESCRIPCION (1)
022000     MOVE 'S' TO WKS-OP-ACCION-CODE (2)
022100     MOVE 'VENTA'                TO WKS-OP-DESCRIPCION (2)
022200     MOVE 'D' TO WKS-OP-ACCION-CODE (3)
022300     MOVE 'DISTRIBUCION'         TO WKS-OP-DESCRIPCION (3)
022400     MOVE 'P' TO WKS-OP-ACCION-CODE (4)
022500     MOVE 'DEPOSITO'             TO WKS-OP-DESCRIPCION (4)
022600     MOVE 'O' TO WKS-OP-ACCION-CODE (5)
022700     MOVE 'OTRA (SIN EFECTO)'    TO WKS-OP-DESCRIPCION (5).
022800 130-INICIALIZA-TABLA-OPERACIONES-E. EXIT.
022900
023000******************************************************************
023100*          R E P R O D U C C I O N   D E   L A S               *
023200*                    T R A N S A C C I O N E S                  *
023300******************************************************************
023400 200-REPRODUCE-TRANSACCIONES SECTION.
023500     READ TRANVALD
023600          AT END SET WKS-ES-FIN-TRANVALD TO TRUE
023700     END-READ
023800     PERFORM 210-PROCESA-UNA-TRANSACCION
023900             UNTIL WKS-ES-FIN-TRANVALD.
024000 200-REPRODUCE-TRANSACCIONES-E. EXIT.
024100
024200 210-PROCESA-UNA-TRANSACCION SECTION.
024300     ADD 1 TO WKS-TRANSAC-LEIDAS
024400     IF VAL-SYMBOL NOT = SPACES
024500        PERFORM 220-BUSCA-TENENCIA
024600        IF NOT WKS-SI-ENCONTRADA
024700           PERFORM 225-AGREGA-TENENCIA
024800        END-IF
024900        PERFORM 230-INVOCA-OPERACION-ACB
025000     END-IF
025100     READ TRANVALD
025200          AT END SET WKS-ES-FIN-TRANVALD TO TRUE
025300     END-READ.
025400 210-PROCESA-UNA-TRANSACCION-E. EXIT.
025500
025600*--->> SERIE 220 BUSCA LA TENENCIA DE LA TRANSACCION ACTUAL EN
025700*      LA TABLA POR TIPO DE CUENTA + SIMBOLO
025800 220-BUSCA-TENENCIA SECTION.
025900     MOVE VAL-ACCOUNT-TYPE-CODE TO WKS-CLAVE-TIPO-CTA
026000     MOVE VAL-SYMBOL            TO WKS-CLAVE-SIMBOLO
026100     MOVE SPACES                TO WKS-TENENCIA-ENCONTRADA
026200     MOVE 1 TO WKS-IDX-BUSCA
026300     PERFORM 221-COMPARA-UNA-TENENCIA
026400             UNTIL WKS-IDX-BUSCA > WKS-TENENCIAS-NUEVAS
026500                OR WKS-SI-ENCONTRADA.
026600 220-BUSCA-TENENCIA-E. EXIT.
026700
026800 221-COMPARA-UNA-TENENCIA SECTION.
026900     IF WKS-TEN-HOLDING-KEY (WKS-IDX-BUSCA) =
027000        WKS-CLAVE-TENENCIA-R
027100        SET WKS-SI-ENCONTRADA TO TRUE
027200        MOVE WKS-IDX-BUSCA TO WKS-IDX-TENENCIA
027300     ELSE
027400        ADD 1 TO WKS-IDX-BUSCA
027500     END-IF.
027600 221-COMPARA-UNA-TENENCIA-E. EXIT.
027700
027800*--->> SERIE 225 AGREGA UNA TENENCIA NUEVA EN CERO
027900 225-AGREGA-TENENCIA SECTION.
028000     ADD 1 TO WKS-TENENCIAS-NUEVAS
028100     MOVE WKS-TENENCIAS-NUEVAS  TO WKS-IDX-TENENCIA
028200     MOVE WKS-CLAVE-TENENCIA-R  TO
028300          WKS-TEN-HOLDING-KEY (WKS-IDX-TENENCIA)
028400     MOVE ZEROS TO WKS-TEN-QUANTITY   (WKS-IDX-TENENCIA)
028500                   WKS-TEN-COST-BASIS (WKS-IDX-TENENCIA).
028600 225-AGREGA-TENENCIA-E. EXIT.
028700
028800*--->> SERIE 230 ARMA EL PARAMETRO Y LLAMA A FMGR3004 PARA QUE
028900*      APLIQUE LA OPERACION SOBRE LA TENENCIA ENCONTRADA
029000 230-INVOCA-OPERACION-ACB SECTION.
029100     MOVE VAL-ACTION-CODE               TO PARM-ACTION-CODE
029200     MOVE VAL-QUANTITY-AMT              TO PARM-QUANTITY-AMT
029300     MOVE VAL-GROSS-AMT                 TO PARM-GROSS-AMT
029400     MOVE VAL-COMMISSION-AMT            TO PARM-COMMISSION-AMT
029500     MOVE VAL-RETURN-OF-CAPITAL-AMT     TO
029600          PARM-RETURN-OF-CAPITAL-AMT
029700     MOVE VAL-CAPITAL-GAIN-AMT          TO PARM-CAPITAL-GAIN-AMT
029800     MOVE WKS-TEN-QUANTITY (WKS-IDX-TENENCIA) TO
029900          PARM-HELD-QUANTITY
030000     MOVE WKS-TEN-COST-BASIS (WKS-IDX-TENENCIA) TO
030100          PARM-HELD-COST-BASIS
030200     CALL 'FMGR3004' USING WKS-PARM-OPERACION
030300     MOVE PARM-HELD-QUANTITY TO
030400          WKS-TEN-QUANTITY (WKS-IDX-TENENCIA)
030500     MOVE PARM-HELD-COST-BASIS TO
030600          WKS-TEN-COST-BASIS (WKS-IDX-TENENCIA).
030700 230-INVOCA-OPERACION-ACB-E. EXIT.
030800
030900******************************************************************
031000*              E S C R I T U R A   D E L   R E S U M E N        *
031100******************************************************************
031200 600-ESCRITURA-RESUMEN SECTION.
031300     MOVE 1 TO WKS-IDX-TENENCIA
031400     PERFORM 610-ESCRIBE-UNA-TENENCIA
031500             UNTIL WKS-IDX-TENENCIA > WKS-TENENCIAS-NUEVAS.
031600 600-ESCRITURA-RESUMEN-E. EXIT.
031700
031800 610-ESCRIBE-UNA-TENENCIA SECTION.
031900     MOVE WKS-TEN-HOLDING-KEY (WKS-IDX-TENENCIA) TO
032000          RSA-HOLDING-KEY
032100     MOVE WKS-TEN-QUANTITY   (WKS-IDX-TENENCIA) TO
032200          RSA-HELD-QUANTITY-ED
032300     MOVE WKS-TEN-COST-BASIS (WKS-IDX-TENENCIA) TO
032400          RSA-HELD-COST-BASIS-ED
032500     IF WKS-TEN-QUANTITY (WKS-IDX-TENENCIA) = ZEROS
032600        MOVE ZEROS TO RSA-ACB-POR-ACCION-ED
032700     ELSE
032800        COMPUTE WKS-ACB-VALOR =
032900           WKS-TEN-COST-BASIS (WKS-IDX-TENENCIA) /
033000           WKS-TEN-QUANTITY   (WKS-IDX-TENENCIA)
033100        MOVE WKS-ACB-VALOR TO RSA-ACB-POR-ACCION-ED
033200     END-IF
033300     WRITE RSA-REGISTRO-RESUMEN
033400     IF FS-HOLDSUM NOT = 0
033500        DISPLAY 'ERROR AL GRABAR HOLDSUM, STATUS: ' FS-HOLDSUM
033600                ' LLAVE: ' RSA-HOLDING-KEY UPON CONSOLE
033700     ELSE
033800        ADD 1 TO WKS-TENENCIAS-ESCRITAS
033900     END-IF
034000     ADD 1 TO WKS-IDX-TENENCIA.
034100 610-ESCRIBE-UNA-TENENCIA-E. EXIT.
034200
034300*--->> SERIE 700 ESTADISTICAS DE LA CORRIDA
034400 700-ESTADISTICAS SECTION.
034500     DISPLAY
034600     ">>>>>>>>>>>>>>>>>>> ESTADISTICAS FMGR3003 <<<<<<<<<<<<<<"
034700     DISPLAY
034800     "||  TRANSACCIONES LEIDAS      : (" WKS-TRANSAC-LEIDAS ")"
034900     DISPLAY
035000     "||  TENENCIAS DISTINTAS       : ("
035100         WKS-TENENCIAS-NUEVAS ")"
035200     DISPLAY
035300     "||  TENENCIAS ESCRITAS        : ("
035400         WKS-TENENCIAS-ESCRITAS ")"
035500     DISPLAY
035600     ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<".
035700 700-ESTADISTICAS-E. EXIT.
035800
035900*--->> SERIE 900 CIERRA LOS ARCHIVOS ABIERTOS
036000 900-CIERRA-ARCHIVOS SECTION.
036100     CLOSE TRANVALD
036200           HOLDSUM.
036300 900-CIERRA-ARCHIVOS-E. EXIT.
036400
036500
036600
036700
