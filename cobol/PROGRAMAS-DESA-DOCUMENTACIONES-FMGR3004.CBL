000100******************************************************************
000200* FECHA       : 03/02/2024                                       *
000300* PROGRAMADOR : CARLOS ANDRES MENDEZ RUIZ (CAMR)                 *
000400* APLICACION  : FMGR - FINANZAS MERCADO / CARTERAS INVERSION     *
000500* PROGRAMA    : FMGR3004                                         *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : APLICA UNA SOLA TRANSACCION SOBRE LA TENENCIA    *
000800*             : QUE LE ENVIA EL RECEPTOR (FMGR3003) Y REGRESA LA *
000900*             : CANTIDAD Y EL COSTO BASE PROMEDIO (ACB) YA       *
001000*             : ACTUALIZADOS. NO ABRE NI CIERRA ARCHIVOS         *
001100* ARCHIVOS    : NINGUNO (SUBRUTINA DE CALCULO EN MEMORIA)        *
001200* PROGRAMA(S) : NINGUNO, ES INVOCADO UNICAMENTE POR FMGR3003     *
001300* BPM/RATIONAL: TCK-4474                                         *
001400* NOMBRE      : OPERACION UNITARIA DE COSTO PROMEDIO             *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID. FMGR3004.
001800 AUTHOR. PATRICIA EUGENIA DE ROSALES.
001900 INSTALLATION. FMGR - FINANZAS MERCADO.
002000 DATE-WRITTEN. 15/02/1996.
002100 DATE-COMPILED. 03/02/2024.
002200 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
002300     INVERSIONES UNICAMENTE.
002400*----------------------------------------------------------------
002500* B I T A C O R A   D E   C A M B I O S
002600*----------------------------------------------------------------
002700* 15/02/1996 PEDR N/A       VERSION ORIGINAL. SE EXTRAE DE       *
002800*                           TLCU1C04 (HOY FMGR3003) COMO         *
002900*                           SUBRUTINA COMPARTIDA                 *
003000* 21/01/1998 MEG  TCK-0301  SE AGREGA EL CALCULO DE ACB POR      *
003100*                           ACCION COMO CONSULTA REUTILIZABLE    *
003200* 16/11/1998 RIC  Y2K-118  REVISION DE CAMPOS DE FECHA - NO      *
003300*                           APLICA, LA SUBRUTINA NO MANEJA       *
003400*                           FECHAS DIRECTAMENTE                  *
003500* 09/02/1999 RIC  Y2K-118  PRUEBAS DE REGRESION SIN HALLAZGOS    *
003600* 30/04/2010 HPQ  TCK-1719  SE CORRIGE EL REDONDEO DEL ACB POR   *
003700*                           ACCION CUANDO LA TENENCIA QUEDA EN   *
003800*                           CERO DESPUES DE UNA VENTA TOTAL      *
003900* 03/02/2024 CAMR TCK-4474  RECONVERSION TOTAL PARA COSTO BASE   *
004000*                           PROMEDIO DE INVERSIONES. SE ELIMINA  *
004100*                           TODA LA LOGICA DE PANTALLA CICS      *
004200* 22/05/2024 CAMR TCK-4508  SE AGREGA EL MANEJO DE RETORNO DE    *
004300*                           CAPITAL EN LA OPERACION DE           *
004400*                           DISTRIBUCION                         *
004500* 09/08/2026 CAMR TCK-4519  CORRIGE COMPRA (LA COMISION RESTABA  *
004600*                           EL COSTO BASE EN VEZ DE SUMARLO) Y   *
004700*                           VENTA (EL COSTO REMOVIDO SUBIA EL    *
004800*                           SALDO EN VEZ DE BAJARLO)             *
004900* 09/08/2026 CAMR TCK-4536  DEPOSITO SE ENRUTABA A LA MISMA      *
005000*                           RUTINA DE COMPRA Y ALTERABA CANTIDAD *
005100*                           Y COSTO BASE; AHORA ES NO-OPERACION. *
005200*                           COMPRA SEGUIA INVIRTIENDO EL SIGNO   *
005300*                           AL USAR VALOR ABSOLUTO DEL BRUTO;    *
005400*                           SE CAMBIA A SUMAR BRUTO Y COMISION   *
005500*                           TAL COMO VIENEN (AMBOS NEGATIVOS)    *
005600* 09/08/2026 CAMR TCK-4551  SERIE 240 RESTABA EL RETORNO DE      *
005700*                           CAPITAL DEL COSTO BASE; EL SIGNO ES  *
005800*                           EL CONTRARIO AL QUE PIDE LA REGLA    *
005900*                           DE NEGOCIO, SE CAMBIA A SUMARLO      *
006000*----------------------------------------------------------------
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     CLASS CLASE-DIGITO IS '0' THRU '9'
006600     UPSI-0 ON STATUS IS SW-MODO-DIAGNOSTICO.
006700 DATA DIVISION.
006800 WORKING-STORAGE SECTION.
006900******************************************************************
007000*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
007100******************************************************************
007200 77  WKS-TOTAL-DISTRIBUIDO        PIC S9(10)V9(02) COMP-3
007300                                   VALUE ZEROS.
007400 77  WKS-I                        PIC 9(02) COMP VALUE ZEROS.
007500*----------------------------------------------------------------
007600*    ACB POR ACCION CONSULTADO (REDEFINES 1 - SE OFRECE COMO
007700*    ENTERO+FRACCION PARA EL DISPLAY DE DIAGNOSTICO)
007800*----------------------------------------------------------------
007900 01  WKS-ACB-DESCOMPUESTO.
008000     05  WKS-ACB-ENTERA           PIC 9(09).
008100     05  WKS-ACB-DECIMAL          PIC 9(04).
008200 01  WKS-ACB-VALOR REDEFINES WKS-ACB-DESCOMPUESTO
008300                   PIC 9(09)V9(04).
008400 77  WKS-ACB-POR-ACCION-ACTUAL    PIC S9(09)V9(04) COMP-3
008500                                   VALUE ZEROS.
008600*----------------------------------------------------------------
008700*    COSTO REMOVIDO EN UNA VENTA (REDEFINES 2 - MISMA TECNICA
008800*    DE ENTERO+FRACCION PARA EL DISPLAY DE DIAGNOSTICO)
008900*----------------------------------------------------------------
009000 01  WKS-COSTO-DESCOMPUESTO.
009100     05  WKS-COSTO-ENTERA         PIC 9(11).
009200     05  WKS-COSTO-DECIMAL        PIC 9(02).
009300 01  WKS-COSTO-VALOR REDEFINES WKS-COSTO-DESCOMPUESTO
009400                     PIC 9(11)V9(02).
009500 77  WKS-COSTO-REMOVIDO           PIC S9(11)V9(02) COMP-3
009600                                   VALUE ZEROS.
009700 LINKAGE SECTION.
009800*----------------------------------------------------------------
009900*    PARAMETRO DE ENLACE - LO ARMA FMGR3003 CON LOS DATOS
010000*    DE LA TRANSACCION Y EL SALDO ACTUAL DE LA TENENCIA
010100*    REGRESA CANTIDAD Y COSTO BASE ACTUALIZADOS
010200*----------------------------------------------------------------
010300 01  LKG-PARM-OPERACION.
010400     05  LKG-ACTION-CODE          PIC X(01).
010500         88  LKG-ES-COMPRA                VALUE 'B'.
010600         88  LKG-ES-VENTA                 VALUE 'S'.
010700         88  LKG-ES-DISTRIBUCION          VALUE 'D'.
010800         88  LKG-ES-DEPOSITO              VALUE 'P'.
010900         88  LKG-ES-OTRA                  VALUE 'O'.
011000     05  LKG-QUANTITY-AMT         PIC S9(09)V9(04) COMP-3.
011100     05  LKG-GROSS-AMT            PIC S9(11)V9(02) COMP-3.
011200     05  LKG-COMMISSION-AMT       PIC S9(09)V9(02) COMP-3.
011300     05  LKG-MONTOS-DISTRIB.
011400         10  LKG-RETURN-OF-CAPITAL-AMT   PIC S9(09)V9(02) COMP-3.
011500         10  LKG-CAPITAL-GAIN-AMT        PIC S9(09)V9(02) COMP-3.
011600     05  LKG-MONTOS-DISTRIB-TBL REDEFINES LKG-MONTOS-DISTRIB.
011700         10  LKG-MONTO-DISTRIB   PIC S9(09)V9(02) COMP-3
011800                                  OCCURS 2 TIMES.
011900     05  LKG-HELD-QUANTITY        PIC S9(09)V9(04) COMP-3.
012000     05  LKG-HELD-COST-BASIS      PIC S9(11)V9(02) COMP-3.
012100     05  FILLER                   PIC X(04).
012200******************************************************************
012300 PROCEDURE DIVISION USING LKG-PARM-OPERACION.
012400 100-PRINCIPAL SECTION.
012500     PERFORM 200-APLICA-OPERACION-ACB
012600     GOBACK.
012700 100-PRINCIPAL-E. EXIT.
012800
012900*--->> SERIE 200 APLICA LA OPERACION SEGUN LA ACCION REGISTRADA
013000*      SOBRE LA CANTIDAD Y EL COSTO BASE QUE TRAE EL PARAMETRO
013100*      TCK-4536: DEPOSITO NO ES COMPRA - NO TOCA CANTIDAD NI
013200*      COSTO BASE, SE DEJA COMO NO-OPERACION
013300 200-APLICA-OPERACION-ACB SECTION.
013400     EVALUATE TRUE
013500         WHEN LKG-ES-COMPRA
013600              PERFORM 220-APLICA-COMPRA
013700         WHEN LKG-ES-DEPOSITO
013800              CONTINUE
013900         WHEN LKG-ES-VENTA
014000              PERFORM 230-APLICA-VENTA
014100         WHEN LKG-ES-DISTRIBUCION
014200              PERFORM 240-APLICA-DISTRIBUCION
014300         WHEN OTHER
014400              CONTINUE
014500     END-EVALUATE
014600     IF LKG-HELD-QUANTITY = ZEROS
014700        MOVE ZEROS TO LKG-HELD-COST-BASIS
014800     END-IF.
014900 200-APLICA-OPERACION-ACB-E. EXIT.
015000
015100*--->> SERIE 220 COMPRA O REINVERSION - SUMA CANTIDAD Y SUMA EL
015200*      NETO (BRUTO NEGATIVO MAS COMISION, YA NEGATIVOS AMBOS)
015300*      AL ACB. TCK-4536: SE QUITA EL TRUCO DE VALOR ABSOLUTO,
015400*      QUE INVERTIA EL SIGNO; SE USAN LOS MONTOS CON SU SIGNO
015500*      REAL, TAL COMO VIENEN EN LA TRANSACCION
015600 220-APLICA-COMPRA SECTION.
015700     ADD LKG-QUANTITY-AMT     TO LKG-HELD-QUANTITY
015800     ADD LKG-GROSS-AMT        TO LKG-HELD-COST-BASIS
015900     ADD LKG-COMMISSION-AMT   TO LKG-HELD-COST-BASIS.
016000 220-APLICA-COMPRA-E. EXIT.
016100
016200*--->> SERIE 230 VENTA - CONSULTA EL ACB POR ACCION ANTES DE
016300*      TOCAR EL SALDO Y REMUEVE EL COSTO PROPORCIONAL VENDIDO
016400 230-APLICA-VENTA SECTION.
016500     PERFORM 210-CONSULTA-ACB-POR-ACCION
016600     COMPUTE WKS-COSTO-VALOR =
016700             WKS-ACB-POR-ACCION-ACTUAL * LKG-QUANTITY-AMT
016800     MOVE WKS-COSTO-VALOR TO WKS-COSTO-REMOVIDO
016900     ADD LKG-QUANTITY-AMT           TO LKG-HELD-QUANTITY
017000     ADD WKS-COSTO-REMOVIDO       TO LKG-HELD-COST-BASIS.
017100 230-APLICA-VENTA-E. EXIT.
017200
017300*--->> SERIE 240 DISTRIBUCION - EL RETORNO DE CAPITAL SE SUMA AL
017400*      COSTO BASE (CONVENCION DEL ACUMULADOR: EL COSTO BASE SE
017500*      LLEVA COMO EL NEGATIVO DEL EFECTIVO NETO INVERTIDO, ASI
017600*      QUE UN RETORNO DE CAPITAL POSITIVO SE SUMA, NO SE RESTA -
017700*      NO "CORREGIR" ESTE SIGNO). LA GANANCIA DE CAPITAL Y EL
017800*      DIVIDENDO NO AFECTAN EL COSTO BASE. SE ACUMULA EL TOTAL
017900*      SOLO PARA EL DIAGNOSTICO
018000 240-APLICA-DISTRIBUCION SECTION.
018100     MOVE ZEROS TO WKS-TOTAL-DISTRIBUIDO
018200     MOVE 1 TO WKS-I
018300     PERFORM 241-SUMA-UN-MONTO-DISTRIB
018400             UNTIL WKS-I > 2
018500     ADD LKG-RETURN-OF-CAPITAL-AMT TO LKG-HELD-COST-BASIS
018600     IF SW-MODO-DIAGNOSTICO
018700        DISPLAY 'FMGR3004 - TOTAL DISTRIBUIDO: '
018800                WKS-TOTAL-DISTRIBUIDO UPON CONSOLE
018900     END-IF.
019000 240-APLICA-DISTRIBUCION-E. EXIT.
019100
019200 241-SUMA-UN-MONTO-DISTRIB SECTION.
019300     ADD LKG-MONTO-DISTRIB (WKS-I) TO WKS-TOTAL-DISTRIBUIDO
019400     ADD 1 TO WKS-I.
019500 241-SUMA-UN-MONTO-DISTRIB-E. EXIT.
019600
019700*--->> SERIE 210 CONSULTA DE ACB POR ACCION - CORTOCIRCUITO EN
019800*      CERO PARA EVITAR DIVISION ENTRE CERO EN TENENCIAS NUEVAS
019900 210-CONSULTA-ACB-POR-ACCION SECTION.
020000     IF LKG-HELD-QUANTITY = ZEROS
020100        MOVE ZEROS TO WKS-ACB-POR-ACCION-ACTUAL
020200     ELSE
020300        COMPUTE WKS-ACB-VALOR =
020400                LKG-HELD-COST-BASIS / LKG-HELD-QUANTITY
020500        MOVE WKS-ACB-VALOR TO WKS-ACB-POR-ACCION-ACTUAL
020600     END-IF.
020700 210-CONSULTA-ACB-POR-ACCION-E. EXIT.
020800
020900
021000
021100
021200
