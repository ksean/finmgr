000100******************************************************************
000200* COPYBOOK    : INVTRN                                           *
000300* APLICACION  : FMGR - FINANZAS MERCADO                          *
000400* DESCRIPCION : LAYOUT DE LA TRANSACCION DE INVERSION NORMALI-   *
000500*             : ZADA. LA GENERA FMGR3001 A PARTIR DEL ARCHIVO    *
000600*             : DE ACTIVIDAD RBC, LA CONSUME FMGR3002 PARA VALI- *
000700*             : DAR Y FMGR3003 PARA REPRODUCIR EL COSTO PROMEDIO.*
000800* PROGRAMADOR : CARLOS ANDRES MENDEZ RUIZ (CAMR)                 *
000900* FECHA       : 03/02/2024                                       *
001000******************************************************************
001100*----------------------------------------------------------------
001200* BITACORA DE CAMBIOS
001300*----------------------------------------------------------------
001400* 03/02/2024 CAMR TCK-4471  VERSION INICIAL DEL LAYOUT           *
001500* 22/05/2024 CAMR TCK-4508  SE AGREGAN LOS 4 CAMPOS DE           *
001600*                           DISTRIBUCION (RETORNO DE CAPITAL,    *
001700*                           GANANCIA DE CAPITAL, DIVIDENDO       *
001800*                           ELEGIBLE Y NO ELEGIBLE)              *
001900* 14/01/2025 CAMR TCK-4599  Y2K/ANIO-4-DIGITOS REVISADO, SIN     *
002000*                           CAMBIOS DE LAYOUT (LAS FECHAS YA     *
002100*                           ERAN CCYYMMDD DESDE EL INICIO)       *
002200*----------------------------------------------------------------
002300 01  TRN-REGISTRO-TRANSACCION.
002400*----------------------------------------------------------------
002500*    FECHAS DE LA TRANSACCION - FORMATO CCYYMMDD
002600*----------------------------------------------------------------
002700     05  TRN-TRANSACTION-DATE        PIC 9(08).
002800     05  TRN-TRANSACTION-DATE-R REDEFINES
002900         TRN-TRANSACTION-DATE.
003000         10  TRN-TRN-DATE-CCYY        PIC 9(04).
003100         10  TRN-TRN-DATE-MM          PIC 9(02).
003200         10  TRN-TRN-DATE-DD          PIC 9(02).
003300     05  TRN-SETTLEMENT-DATE          PIC 9(08).
003400     05  TRN-SETTLEMENT-DATE-R REDEFINES
003500         TRN-SETTLEMENT-DATE.
003600         10  TRN-SET-DATE-CCYY        PIC 9(04).
003700         10  TRN-SET-DATE-MM          PIC 9(02).
003800         10  TRN-SET-DATE-DD          PIC 9(02).
003900*----------------------------------------------------------------
004000*    CODIGO DE ACCION Y CLASIFICACION DE LA CUENTA
004100*----------------------------------------------------------------
004200     05  TRN-ACTION-CODE              PIC X(01).
004300         88  TRN-ES-COMPRA                    VALUE 'B'.
004400         88  TRN-ES-VENTA                     VALUE 'S'.
004500         88  TRN-ES-DISTRIBUCION              VALUE 'D'.
004600         88  TRN-ES-DEPOSITO                  VALUE 'P'.
004700         88  TRN-ES-OTRA                      VALUE 'O'.
004800     05  TRN-ACCOUNT-ID               PIC X(08).
004900     05  TRN-ACCOUNT-ALIAS            PIC X(08).
005000     05  TRN-ACCOUNT-TYPE-CODE        PIC X(02).
005100         88  TRN-CTA-NO-REGISTRADA            VALUE 'NR'.
005200         88  TRN-CTA-TFSA                     VALUE 'TF'.
005300         88  TRN-CTA-RRSP                     VALUE 'RR'.
005400         88  TRN-CTA-RESP                     VALUE 'RE'.
005500         88  TRN-CTA-CORP-INVERSION           VALUE 'CI'.
005600         88  TRN-CTA-CORP-EFECTIVO            VALUE 'CC'.
005700         88  TRN-CTA-PERSONAL                 VALUE 'PE'.
005800     05  TRN-CURRENCY-CODE            PIC X(03).
005900     05  TRN-SYMBOL                   PIC X(16).
006000     05  TRN-DESCRIPTION              PIC X(60).
006100*----------------------------------------------------------------
006200*    MONTOS - COMP-3, 4 DECIMALES EN PRECIO/CANTIDAD, 2 EN
006300*    EL RESTO PARA NO TRUNCAR FRACCIONES DE ACCION
006400*----------------------------------------------------------------
006500     05  TRN-PRICE-AMT                PIC S9(09)V9(04) COMP-3.
006600     05  TRN-QUANTITY-AMT             PIC S9(09)V9(04) COMP-3.
006700     05  TRN-GROSS-AMT                PIC S9(11)V9(02) COMP-3.
006800     05  TRN-COMMISSION-AMT           PIC S9(09)V9(02) COMP-3.
006900     05  TRN-NET-AMT                  PIC S9(11)V9(02) COMP-3.
007000     05  TRN-RETURN-OF-CAPITAL-AMT    PIC S9(09)V9(02) COMP-3.
007100     05  TRN-CAPITAL-GAIN-AMT         PIC S9(09)V9(02) COMP-3.
007200     05  TRN-ELIGIBLE-DIV-AMT         PIC S9(09)V9(02) COMP-3.
007300     05  TRN-NONELIGIBLE-DIV-AMT      PIC S9(09)V9(02) COMP-3.
007400     05  FILLER                       PIC X(20).
007500
