000100******************************************************************
000200* FECHA       : 03/02/2024                                       *
000300* PROGRAMADOR : CARLOS ANDRES MENDEZ RUIZ (CAMR)                 *
000400* APLICACION  : FMGR - FINANZAS MERCADO / CARTERAS INVERSION     *
000500* PROGRAMA    : FMGR3002                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ARCHIVO DE TRANSACCIONES NORMALIZADO Y    *
000800*             : LO SOMETE A LAS REGLAS DE VALIDACION DEL AREA    *
000900*             : DE INVERSIONES (CAMPOS REQUERIDOS, MONEDA,       *
001000*             : SIGNOS SEGUN LA ACCION, MATEMATICA DE MONTOS,    *
001100*             : CRONOLOGIA Y CANTIDADES DISTINTAS DE CERO).      *
001200*             : SOLO LAS TRANSACCIONES SIN NINGUN RECHAZO PASAN  *
001300*             : AL ARCHIVO VALIDADO                              *
001400* ARCHIVOS    : TRANOPER=E, TRANVALD=S                           *
001500* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001600* BPM/RATIONAL: TCK-4472                                         *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID. FMGR3002.
002000 AUTHOR. JORGE ALBERTO SOLIS.
002100 INSTALLATION. FMGR - FINANZAS MERCADO.
002200 DATE-WRITTEN. 08/07/1992.
002300 DATE-COMPILED. 03/02/2024.
002400 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
002500     INVERSIONES UNICAMENTE.
002600*----------------------------------------------------------------
002700* B I T A C O R A   D E   C A M B I O S
002800*----------------------------------------------------------------
002900* 08/07/1992 JAS  N/A       VERSION ORIGINAL. VALIDABA LOS       *
003000*                           VOLANTES DE COMPRA/VENTA YA          *
003100*                           TRANSCRITOS ANTES DE ACTUALIZAR EL   *
003200*                           LIBRO DE COSTO PROMEDIO              *
003300* 12/01/1995 MEG  TCK-0098  SE AGREGA VALIDACION DE MONEDA (USD/ *
003400*                           GTQ) AL ABRIR CUENTAS EN DOLARES     *
003500* 25/11/1998 RIC  Y2K-118  PREPARACION PARA FECHAS DE 4 DIGITOS  *
003600*                           DE ANIO EN LA VALIDACION CRONOLOGICA *
003700* 18/02/1999 RIC  Y2K-118  PRUEBAS DE REGRESION SIN HALLAZGOS    *
003800* 30/09/2003 HPQ  TCK-0955  SE AGREGA VALIDACION DE MATEMATICA   *
003900*                           BRUTO=PRECIO*CANTIDAD Y NETO=BRUTO+  *
004000*                           COMISION                             *
004100* 14/05/2009 HPQ  TCK-1622  SE AGREGA VALIDACION DE CANTIDAD Y   *
004200*                           PRECIO DISTINTOS DE CERO EN COMPRA/  *
004300*                           VENTA                                *
004400* 03/02/2024 CAMR TCK-4472  RECONVERSION PARA EL NUEVO LAYOUT DE *
004500*                           TRANSACCION DE INVERSION (11         *
004600*                           REGLAS DE RECHAZO, YA NO SE          *
004700*                           ACTUALIZA DIRECTAMENTE EL LIBRO)     *
004800* 22/05/2024 CAMR TCK-4508  SE AGREGAN LAS REGLAS DE SIGNO DE    *
004900*                           LOS 4 CAMPOS DE DISTRIBUCION         *
005000* 09/08/2026 CAMR TCK-4519  CORRIGE CAMPOS REQUERIDOS (ERA       *
005100*                           FECHA/ACCION/TIPO CTA, DEBE SER      *
005200*                           ALIAS/CUENTA/MONEDA/SIMBOLO/DESCRIP) *
005300*                           Y REVISA SIGNOS: COMISION SE RECHAZA *
005400*                           SI ES POSITIVA (NO NEGATIVA) Y VENTA *
005500*                           SE RECHAZA CANTIDAD >= CERO          *
005600* 09/08/2026 CAMR TCK-4536  SERIE 530 NO NEGABA EL PRODUCTO      *
005700*                           PRECIO*CANTIDAD ANTES DE COMPARAR    *
005800*                           CONTRA EL BRUTO (RECHAZABA TODA      *
005900*                           TRANSACCION VALIDA). SERIE 510       *
006000*                           INVENTABA UNA RESTRICCION DE CAD/USD *
006100*                           QUE EL LAYOUT NO SUSTENTA; SE DEJA   *
006200*                           COMO VERIFICACION DOCUMENTAL PORQUE  *
006300*                           EL REGISTRO SOLO TRAE UN CODIGO DE   *
006400*                           MONEDA POR TRANSACCION               *
006500* 09/08/2026 CAMR TCK-4551  SERIE 550 SOLO RECHAZABA CANTIDAD    *
006600*                           EN CERO; UN BRUTO EN CERO CAIA A LA  *
006700*                           VALIDACION DE SIGNOS Y SALIA CON UN  *
006800*                           CODIGO DE RECHAZO DISTINTO AL QUE    *
006900*                           PIDE LA REGLA DE NEGOCIO. SE AGREGA  *
007000*                           BRUTO EN CERO AL MISMO CODIGO        *
007100*                           'quantityZero'                       *
007200*----------------------------------------------------------------
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007700     CLASS CLASE-DIGITO IS '0' THRU '9'
007800     UPSI-0 ON STATUS IS SW-MODO-DIAGNOSTICO.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT TRANOPER ASSIGN TO TRANOPER
008200            ORGANIZATION IS SEQUENTIAL
008300            FILE STATUS IS FS-TRANOPER
008400                            FSE-TRANOPER.
008500     SELECT TRANVALD ASSIGN TO TRANVALD
008600            ORGANIZATION IS SEQUENTIAL
008700            FILE STATUS IS FS-TRANVALD
008800                            FSE-TRANVALD.
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  TRANOPER.
009200     COPY INVTRN.
009300 FD  TRANVALD.
009400     COPY INVTRN REPLACING LEADING TRN BY VAL.
009500 WORKING-STORAGE SECTION.
009600*----------------------------------------------------------------
009700*    VARIABLES DE FILE STATUS NORMAL Y EXTENDIDO
009800*----------------------------------------------------------------
009900 01  FS-TRANOPER                  PIC 9(02) VALUE ZEROS.
010000 01  FS-TRANVALD                  PIC 9(02) VALUE ZEROS.
010100 01  FSE-TRANOPER.
010200     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
010300     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
010400     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
010500 01  FSE-TRANVALD.
010600     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
010700     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
010800     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
010900*---> VARIABLES DE LA RUTINA DE FILE STATUS EXTENDIDO
011000 01  PROGRAMA                     PIC X(08) VALUE SPACES.
011100 01  ARCHIVO                      PIC X(08) VALUE SPACES.
011200 01  ACCION                       PIC X(10) VALUE SPACES.
011300 01  LLAVE                        PIC X(32) VALUE SPACES.
011400*----------------------------------------------------------------
011500*    CONTADORES (COMP) Y CONMUTADORES
011600*----------------------------------------------------------------
011700 77  WKS-TRANSAC-LEIDAS           PIC 9(07) COMP VALUE ZEROS.
011800 77  WKS-TRANSAC-VALIDAS          PIC 9(07) COMP VALUE ZEROS.
011900 77  WKS-TRANSAC-RECHAZADAS       PIC 9(07) COMP VALUE ZEROS.
012000 77  WKS-I                        PIC 9(02) COMP VALUE ZEROS.
012100 01  WKS-INDICADORES.
012200     05  WKS-FIN-ARCHIVO          PIC X(01) VALUE 'N'.
012300         88  WKS-ES-FIN-ARCHIVO           VALUE 'S'.
012400     05  FILLER                   PIC X(06).
012500*----------------------------------------------------------------
012600*    TABLA DE CODIGOS DE RECHAZO (REDEFINES 1 - VISTA POR
012700*    POSICION PARA EL DISPLAY DE ESTADISTICAS)
012800*----------------------------------------------------------------
012900 01  WKS-TABLA-RECHAZOS.
013000     05  WKS-RECHAZO OCCURS 15 TIMES
013100                     PIC X(30).
013200 01  WKS-TABLA-RECHAZOS-R REDEFINES WKS-TABLA-RECHAZOS
013300                          PIC X(450).
013400 77  WKS-CANTIDAD-RECHAZOS        PIC 9(02) COMP VALUE ZEROS.
013500 01  WKS-CODIGO-RECHAZO           PIC X(30) VALUE SPACES.
013600*----------------------------------------------------------------
013700*    MONTOS DE TRABAJO PARA LA VALIDACION MATEMATICA
013800*    (REDEFINES 2 - EL MISMO ACUMULADOR SE OFRECE COMO ENTERO
013900*    LARGO PARA COMPARAR CONTRA EL NETO SIN DECIMALES)
014000*----------------------------------------------------------------
014100 01  WKS-BRUTO-CALCULADO          PIC S9(11)V9(02) COMP-3
014200                                   VALUE ZEROS.
014300 01  WKS-NETO-CALCULADO           PIC S9(11)V9(02) COMP-3
014400                                   VALUE ZEROS.
014500 01  WKS-DIFERENCIA               PIC S9(11)V9(02) COMP-3
014600                                   VALUE ZEROS.
014700 01  WKS-DIFERENCIA-ENTERA REDEFINES WKS-DIFERENCIA
014800                          PIC S9(13) COMP-3.
014900*
015000 PROCEDURE DIVISION.
015100 100-PRINCIPAL SECTION.
015200     PERFORM 200-APERTURA-DE-ARCHIVOS
015300     PERFORM 300-LEE-Y-VALIDA
015400     PERFORM 800-ESTADISTICAS
015500     PERFORM 900-CIERRA-ARCHIVOS
015600     STOP RUN.
015700 100-PRINCIPAL-E. EXIT.
015800
015900*--->> SERIE 200 ABRE LOS ARCHIVOS Y EVALUA EL FILE STATUS
016000 200-APERTURA-DE-ARCHIVOS SECTION.
016100     MOVE 'FMGR3002' TO PROGRAMA
016200     OPEN INPUT TRANOPER
016300     OPEN OUTPUT TRANVALD
016400     PERFORM 210-EVALUA-FS-APERTURA.
016500 200-APERTURA-DE-ARCHIVOS-E. EXIT.
016600
016700 210-EVALUA-FS-APERTURA SECTION.
016800     IF FS-TRANOPER NOT = 0
016900        MOVE 'OPEN' TO ACCION
017000        MOVE SPACES TO LLAVE
017100        MOVE 'TRANOPER' TO ARCHIVO
017200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
017300           LLAVE, FS-TRANOPER, FSE-TRANOPER
017400        MOVE 91 TO RETURN-CODE
017500        PERFORM 900-CIERRA-ARCHIVOS
017600        STOP RUN
017700     END-IF
017800     IF FS-TRANVALD NOT = 0
017900        MOVE 'OPEN' TO ACCION
018000        MOVE SPACES TO LLAVE
018100        MOVE 'TRANVALD' TO ARCHIVO
018200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
018300           LLAVE, FS-TRANVALD, FSE-TRANVALD
018400        MOVE 91 TO RETURN-CODE
018500        PERFORM 900-CIERRA-ARCHIVOS
018600        STOP RUN
018700     END-IF.
018800 210-EVALUA-FS-APERTURA-E. EXIT.
018900
019000*--->> SERIE 300 LEE CADA TRANSACCION Y LA SOMETE A LAS REGLAS
019100 300-LEE-Y-VALIDA SECTION.
019200     READ TRANOPER
019300          AT END SET WKS-ES-FIN-ARCHIVO TO TRUE
019400     END-READ
019500     PERFORM 310-VALIDA-UNA-TRANSACCION UNTIL WKS-ES-FIN-ARCHIVO.
019600 300-LEE-Y-VALIDA-E. EXIT.
019700
019800 310-VALIDA-UNA-TRANSACCION SECTION.
019900     ADD 1 TO WKS-TRANSAC-LEIDAS
020000     MOVE ZEROS TO WKS-CANTIDAD-RECHAZOS
020100     MOVE SPACES TO WKS-TABLA-RECHAZOS
020200     PERFORM 500-VALIDA-CAMPOS-REQUERIDOS
020300     PERFORM 510-VALIDA-MONEDA
020400     PERFORM 520-VALIDA-SIGNOS
020500     PERFORM 530-VALIDA-MATEMATICA
020600     PERFORM 540-VALIDA-CRONOLOGIA
020700     PERFORM 550-VALIDA-NO-CERO
020800     IF WKS-CANTIDAD-RECHAZOS = 0
020900        MOVE TRN-REGISTRO-TRANSACCION TO VAL-REGISTRO-TRANSACCION
021000        WRITE VAL-REGISTRO-TRANSACCION
021100        ADD 1 TO WKS-TRANSAC-VALIDAS
021200     ELSE
021300        ADD 1 TO WKS-TRANSAC-RECHAZADAS
021400        PERFORM 560-DESPLIEGA-RECHAZOS
021500     END-IF
021600     READ TRANOPER
021700          AT END SET WKS-ES-FIN-ARCHIVO TO TRUE
021800     END-READ.
021900 310-VALIDA-UNA-TRANSACCION-E. EXIT.
022000
022100*--->> SERIE 500 CAMPOS REQUERIDOS - CODIGO "empty"
022200 500-VALIDA-CAMPOS-REQUERIDOS SECTION.
022300     IF TRN-ACCOUNT-ALIAS = SPACES
022400        OR TRN-ACCOUNT-ID = SPACES
022500        OR TRN-CURRENCY-CODE = SPACES
022600        OR TRN-SYMBOL = SPACES
022700        OR TRN-DESCRIPTION = SPACES
022800        MOVE 'empty' TO WKS-CODIGO-RECHAZO
022900        PERFORM 570-AGREGA-RECHAZO
023000     END-IF.
023100 500-VALIDA-CAMPOS-REQUERIDOS-E. EXIT.
023200
023300*--->> SERIE 510 CONSISTENCIA DE MONEDA - CODIGO
023400*      "currencyInconsistent"
023500*      TCK-4536: EL LAYOUT DE LA TRANSACCION SOLO TRAE UN
023600*      CAMPO TRN-CURRENCY-CODE PARA TODOS LOS MONTOS DE LA
023700*      TRANSACCION (VER COPYBOOK INVTRN) - NO EXISTE UN CODIGO
023800*      DE MONEDA POR CAMPO CON EL CUAL COMPARAR. LA REGLA DE
023900*      CONSISTENCIA DE MONEDA POR LO TANTO NUNCA SE PUEDE
024000*      VIOLAR CON ESTE LAYOUT Y NO SE RECHAZA NADA AQUI. NO SE
024100*      DEBE VOLVER A RESTRINGIR A UNA LISTA DE MONEDAS (ESO NO
024200*      LO PIDE LA REGLA DE NEGOCIO, VER TCK-4536)
024300 510-VALIDA-MONEDA SECTION.
024400     CONTINUE.
024500 510-VALIDA-MONEDA-E. EXIT.
024600
024700*--->> SERIE 520 SIGNOS SEGUN LA ACCION
024800 520-VALIDA-SIGNOS SECTION.
024900     IF TRN-COMMISSION-AMT > ZEROS
025000        MOVE 'commissionPositive' TO WKS-CODIGO-RECHAZO
025100        PERFORM 570-AGREGA-RECHAZO
025200     END-IF
025300     IF TRN-RETURN-OF-CAPITAL-AMT < ZEROS
025400        MOVE 'returnOfCapitalNegative' TO WKS-CODIGO-RECHAZO
025500        PERFORM 570-AGREGA-RECHAZO
025600     END-IF
025700     IF TRN-CAPITAL-GAIN-AMT < ZEROS
025800        MOVE 'capitalGainNegative' TO WKS-CODIGO-RECHAZO
025900        PERFORM 570-AGREGA-RECHAZO
026000     END-IF
026100     IF TRN-ES-VENTA AND TRN-QUANTITY-AMT NOT < ZEROS
026200        MOVE 'sellQuantityPositive' TO WKS-CODIGO-RECHAZO
026300        PERFORM 570-AGREGA-RECHAZO
026400     END-IF
026500     IF TRN-ES-VENTA AND TRN-GROSS-AMT NOT > ZEROS
026600        MOVE 'sellGrossAmountNegativeOrZero' TO
026700             WKS-CODIGO-RECHAZO
026800        PERFORM 570-AGREGA-RECHAZO
026900     END-IF
027000     IF TRN-ES-COMPRA AND TRN-QUANTITY-AMT < ZEROS
027100        MOVE 'buyQuantityNegative' TO WKS-CODIGO-RECHAZO
027200        PERFORM 570-AGREGA-RECHAZO
027300     END-IF
027400     IF TRN-ES-COMPRA AND TRN-GROSS-AMT NOT < ZEROS
027500        MOVE 'buyGrossAmountPositiveOrZero' TO WKS-CODIGO-RECHAZO
027600        PERFORM 570-AGREGA-RECHAZO
027700     END-IF
027800     IF (TRN-ES-COMPRA OR TRN-ES-VENTA) AND
027900        TRN-PRICE-AMT NOT > ZEROS
028000        MOVE 'priceNegativeOrZero' TO WKS-CODIGO-RECHAZO
028100        PERFORM 570-AGREGA-RECHAZO
028200     END-IF.
028300 520-VALIDA-SIGNOS-E. EXIT.
028400
028500*--->> SERIE 530 MATEMATICA DE MONTOS (SE OMITE EN DISTRIBUCION)
028600 530-VALIDA-MATEMATICA SECTION.
028700     IF NOT TRN-ES-DISTRIBUCION
028800        COMPUTE WKS-BRUTO-CALCULADO ROUNDED =
028900                TRN-PRICE-AMT * TRN-QUANTITY-AMT * -1
029000        COMPUTE WKS-DIFERENCIA =
029100                TRN-GROSS-AMT - WKS-BRUTO-CALCULADO
029200        IF WKS-DIFERENCIA NOT = ZEROS
029300           MOVE 'grossAmountProduct' TO WKS-CODIGO-RECHAZO
029400           PERFORM 570-AGREGA-RECHAZO
029500           IF SW-MODO-DIAGNOSTICO
029600              DISPLAY "DIFERENCIA BRUTO (ENTERO): "
029700                      WKS-DIFERENCIA-ENTERA UPON CONSOLE
029800           END-IF
029900        END-IF
030000        COMPUTE WKS-NETO-CALCULADO =
030100                TRN-GROSS-AMT + TRN-COMMISSION-AMT
030200        COMPUTE WKS-DIFERENCIA =
030300                TRN-NET-AMT - WKS-NETO-CALCULADO
030400        IF WKS-DIFERENCIA NOT = ZEROS
030500           MOVE 'netAmountSum' TO WKS-CODIGO-RECHAZO
030600           PERFORM 570-AGREGA-RECHAZO
030700        END-IF
030800     END-IF.
030900 530-VALIDA-MATEMATICA-E. EXIT.
031000
031100*--->> SERIE 540 CRONOLOGIA - LIQUIDACION NO PUEDE SER ANTES DE
031200*      LA TRANSACCION
031300 540-VALIDA-CRONOLOGIA SECTION.
031400     IF TRN-SETTLEMENT-DATE < TRN-TRANSACTION-DATE
031500        MOVE 'settledBeforeTransaction' TO WKS-CODIGO-RECHAZO
031600        PERFORM 570-AGREGA-RECHAZO
031700     END-IF.
031800 540-VALIDA-CRONOLOGIA-E. EXIT.
031900
032000*--->> SERIE 550 CANTIDADES DISTINTAS DE CERO EN COMPRA/VENTA
032100 550-VALIDA-NO-CERO SECTION.
032200     IF (TRN-ES-COMPRA OR TRN-ES-VENTA) AND
032300        TRN-NET-AMT = ZEROS
032400        MOVE 'netAmountZero' TO WKS-CODIGO-RECHAZO
032500        PERFORM 570-AGREGA-RECHAZO
032600     END-IF
032700     IF (TRN-ES-COMPRA OR TRN-ES-VENTA) AND
032800        (TRN-QUANTITY-AMT = ZEROS OR TRN-GROSS-AMT = ZEROS)
032900        MOVE 'quantityZero' TO WKS-CODIGO-RECHAZO
033000        PERFORM 570-AGREGA-RECHAZO
033100     END-IF.
033200 550-VALIDA-NO-CERO-E. EXIT.
033300
033400*--->> SERIE 570 AGREGA UN CODIGO A LA TABLA DE RECHAZOS DE LA
033500*      TRANSACCION ACTUAL (RESPETA EL LIMITE DE 15 CODIGOS)
033600 570-AGREGA-RECHAZO SECTION.
033700     IF WKS-CANTIDAD-RECHAZOS < 15
033800        ADD 1 TO WKS-CANTIDAD-RECHAZOS
033900        MOVE WKS-CODIGO-RECHAZO TO
034000             WKS-RECHAZO(WKS-CANTIDAD-RECHAZOS)
034100     END-IF.
034200 570-AGREGA-RECHAZO-E. EXIT.
034300
034400*--->> SERIE 560 IMPRIME LOS CODIGOS DE RECHAZO DE LA
034500*      TRANSACCION ACTUAL
034600 560-DESPLIEGA-RECHAZOS SECTION.
034700     MOVE 1 TO WKS-I
034800     PERFORM 561-DESPLIEGA-UN-RECHAZO
034900         UNTIL WKS-I > WKS-CANTIDAD-RECHAZOS.
035000 560-DESPLIEGA-RECHAZOS-E. EXIT.
035100
035200 561-DESPLIEGA-UN-RECHAZO SECTION.
035300     DISPLAY "TRANSACCION RECHAZADA - " TRN-ACCOUNT-ID " - "
035400             WKS-RECHAZO(WKS-I) UPON CONSOLE
035500     ADD 1 TO WKS-I.
035600 561-DESPLIEGA-UN-RECHAZO-E. EXIT.
035700
035800*--->> SERIE 800 ESTADISTICAS DE LA CORRIDA
035900 800-ESTADISTICAS SECTION.
036000     DISPLAY
036100     ">>>>>>>>>>>>>>>>>>> ESTADISTICAS FMGR3002 <<<<<<<<<<<<<<"
036200     DISPLAY
036300     "||  TRANSACCIONES LEIDAS      : (" WKS-TRANSAC-LEIDAS ")"
036400     DISPLAY
036500     "||  TRANSACCIONES VALIDAS     : (" WKS-TRANSAC-VALIDAS ")"
036600     DISPLAY
036700     "||  TRANSACCIONES RECHAZADAS  : ("
036800         WKS-TRANSAC-RECHAZADAS ")"
036900     DISPLAY
037000     ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<".
037100 800-ESTADISTICAS-E. EXIT.
037200
037300*--->> SERIE 900 CIERRA LOS ARCHIVOS ABIERTOS
037400 900-CIERRA-ARCHIVOS SECTION.
037500     CLOSE TRANOPER
037600     CLOSE TRANVALD.
037700 900-CIERRA-ARCHIVOS-E. EXIT.
037800
037900
038000
038100
038200
038300
