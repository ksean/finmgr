000100******************************************************************
000200* FECHA       : 03/02/2024                                       *
000300* PROGRAMADOR : CARLOS ANDRES MENDEZ RUIZ (CAMR)                 *
000400* APLICACION  : FMGR - FINANZAS MERCADO / CARTERAS INVERSION     *
000500* PROGRAMA    : FMGR3001, RECONVERSION DEL ANTERIOR FMGR3001     *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ARCHIVO DE ACTIVIDAD ELECTRONICO QUE      *
000800*             : ENVIA LA CASA DE BOLSA RBC (FORMATO CSV CON      *
000900*             : COMILLAS), RECONOCE EL ENCABEZADO EN LA LINEA 9  *
001000*             : Y CONVIERTE CADA RENGLON DETALLE EN UN REGISTRO  *
001100*             : DE TRANSACCION DE INVERSION NORMALIZADO PARA LA  *
001200*             : CADENA DE VALIDACION Y COSTO PROMEDIO            *
001300* ARCHIVOS    : RBCACT=E (CSV RBC), TRANOPER=S (TRANSAC. NORMAL) *
001400* ACCION (ES) : C=CONVERTIR                                      *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* BPM/RATIONAL: TCK-4471                                         *
001700* NOMBRE      : INGESTA DE ACTIVIDAD ELECTRONICA RBC             *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. FMGR3001.
002100 AUTHOR. MARTA ELENA GIRON.
002200 INSTALLATION. FMGR - FINANZAS MERCADO.
002300 DATE-WRITTEN. 12/03/1991.
002400 DATE-COMPILED. 22/05/2024.
002500 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
002600     INVERSIONES UNICAMENTE.
002700*----------------------------------------------------------------
002800* B I T A C O R A   D E   C A M B I O S
002900*----------------------------------------------------------------
003000* 12/03/1991 MEG  N/A       VERSION ORIGINAL. TRANSCRIBE A  *
003100*                           CINTA LOS VOLANTES DE COMPRA/VENTA   *
003200*                           QUE EL AGENTE DE BOLSA ENVIABA POR   *
003300*                           TELEX EN UN FORMATO DE COLUMNAS FIJO *
003400* 04/09/1993 JAS  TCK-0231  SE AGREGA COLUMNA DE MONEDA (ANTES   *
003500*                           SOLO SE MANEJABA QUETZAL)            *
003600* 19/11/1998 RIC  Y2K-118  FECHAS AMPLIADAS DE 2 A 4 DIGITOS*
003700*                           DE ANIO (AAMMDD A CCYYMMDD) PARA EL  *
003800*                           CAMBIO DE SIGLO                      *
003900* 22/02/1999 RIC  Y2K-118  PRUEBAS DE REGRESION CON FECHAS       *
004000*                           01/01/2000 EN ADELANTE, SIN HALLAZGOS*
004100* 15/06/2001 HPQ  TCK-0812  SE AGREGA VALIDACION DE 8 POSICIONES *
004200*                           EN EL NUMERO DE CUENTA               *
004300* 08/10/2006 HPQ  TCK-1350  CORRECCION DE DESBORDE AL LEER       *
004400*                           VOLANTES CON DESCRIPCION MAYOR A 60  *
004500*                           POSICIONES                           *
004600* 03/02/2024 CAMR TCK-4471  RECONVERSION TOTAL DEL PROGRAMA. SE  *
004700*                           SUSTITUYE EL FORMATO DE COLUMNAS     *
004800*                           FIJAS POR EL ARCHIVO CSV ELECTRONICO *
004900*                           QUE RBC ENVIA CADA NOCHE, CON        *
005000*                           ENCABEZADO EN LA LINEA 9 Y 11        *
005100*                           COLUMNAS ENTRE COMILLAS              *
005200* 22/05/2024 CAMR TCK-4508  SE AGREGA EL CODIGO DE CUENTA NR A   *
005300*                           TODA TRANSACCION RBC (UNICO TIPO DE  *
005400*                           CUENTA QUE MANEJA ESTE ORIGEN)       *
005500*----------------------------------------------------------------
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS CLASE-DIGITO IS '0' THRU '9'
006100     UPSI-0 ON STATUS IS SW-MODO-DIAGNOSTICO.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT RBCACT ASSIGN TO RBCACT
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS FS-RBCACT.
006700     SELECT TRANOPER ASSIGN TO TRANOPER
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS IS FS-TRANOPER.
007000 DATA DIVISION.
007100 FILE SECTION.
007200*                  ARCHIVO DE ENTRADA - ACTIVIDAD RBC
007300 FD  RBCACT
007400     RECORDING MODE IS F.
007500 01  WKS-RENGLON-RBCACT           PIC X(300).
007600*                  ARCHIVO DE SALIDA - TRANSACCIONES NORMALIZADAS
007700 FD  TRANOPER.
007800     COPY INVTRN.
007900 WORKING-STORAGE SECTION.
008000*----------------------------------------------------------------
008100*    VARIABLES DE FILE STATUS
008200*----------------------------------------------------------------
008300 01  FS-RBCACT                    PIC 9(02) VALUE ZEROS.
008400 01  FS-TRANOPER                  PIC 9(02) VALUE ZEROS.
008500*----------------------------------------------------------------
008600*    CONTADORES (COMP) Y CONMUTADORES
008700*----------------------------------------------------------------
008800 77  WKS-LINEA-ACTUAL             PIC 9(07) COMP VALUE ZEROS.
008900 77  WKS-LINEAS-LEIDAS            PIC 9(07) COMP VALUE ZEROS.
009000 77  WKS-TRANSAC-ESCRITAS         PIC 9(07) COMP VALUE ZEROS.
009100 77  WKS-LINEAS-DESCARTADAS       PIC 9(07) COMP VALUE ZEROS.
009200 77  WKS-I                        PIC 9(02) COMP VALUE ZEROS.
009300 77  WKS-J                        PIC 9(02) COMP VALUE ZEROS.
009400 77  WKS-CANTIDAD-CAMPOS          PIC 9(02) COMP VALUE ZEROS.
009500 01  WKS-INDICADORES.
009600     05  WKS-FIN-ARCHIVO          PIC X(01) VALUE 'N'.
009700         88  WKS-ES-FIN-ARCHIVO           VALUE 'S'.
009800     05  WKS-FORMATO-RECONOCIDO   PIC X(01) VALUE 'N'.
009900         88  WKS-FORMATO-VALIDO           VALUE 'S'.
010000     05  FILLER                   PIC X(06).
010100*----------------------------------------------------------------
010200*    LINEA CRUDA Y CAMPOS PARTIDOS (11 COLUMNAS DEL CSV RBC)
010300*----------------------------------------------------------------
010400 01  WKS-LINEA-TRABAJO            PIC X(300).
010500 01  WKS-TABLA-CAMPOS.
010600     05  WKS-CAMPO-CSV OCCURS 11 TIMES
010700                       PIC X(60).
010800     05  FILLER                   PIC X(04).
010900*----------------------------------------------------------------
011000*    ENCABEZADO ESPERADO DEL ARCHIVO RBC (LINEA 9)
011100*----------------------------------------------------------------
011200 01  WKS-ENCABEZADO-RBC.
011300     05  FILLER  PIC X(70)  VALUE
011400         '"DATE","ACTIVITY","SYMBOL","SYMBOL DESCRIPTION","QUANT'.
011500     05  FILLER  PIC X(70)  VALUE
011600         'ITY","PRICE","SETTLEMENT DATE","ACCOUNT","VALUE","CURR'.
011700     05  FILLER  PIC X(20)  VALUE
011800         'ENCY","DESCRIPTION"'.
011900 01  WKS-LINEA-COMPARAR           PIC X(160).
012000*----------------------------------------------------------------
012100*    TABLA DE MESES PARA CONVERTIR "MONTH D, YYYY" (REDEFINES 1)
012200*----------------------------------------------------------------
012300 01  WKS-NOMBRES-MESES.
012400     05  FILLER  PIC X(9)  VALUE 'JANUARY  '.
012500     05  FILLER  PIC X(9)  VALUE 'FEBRUARY '.
012600     05  FILLER  PIC X(9)  VALUE 'MARCH    '.
012700     05  FILLER  PIC X(9)  VALUE 'APRIL    '.
012800     05  FILLER  PIC X(9)  VALUE 'MAY      '.
012900     05  FILLER  PIC X(9)  VALUE 'JUNE     '.
013000     05  FILLER  PIC X(9)  VALUE 'JULY     '.
013100     05  FILLER  PIC X(9)  VALUE 'AUGUST   '.
013200     05  FILLER  PIC X(9)  VALUE 'SEPTEMBER'.
013300     05  FILLER  PIC X(9)  VALUE 'OCTOBER  '.
013400     05  FILLER  PIC X(9)  VALUE 'NOVEMBER '.
013500     05  FILLER  PIC X(9)  VALUE 'DECEMBER '.
013600 01  WKS-TABLA-MESES REDEFINES WKS-NOMBRES-MESES.
013700     05  WKS-NOMBRE-MES OCCURS 12 TIMES
013800                        PIC X(9).
013900 77  WKS-NUMERO-MES               PIC 9(02) COMP VALUE ZEROS.
014000*----------------------------------------------------------------
014100*    CAMPOS DE TRABAJO PARA CONVERTIR UNA FECHA "MONTH D, YYYY"
014200*----------------------------------------------------------------
014300 01  WKS-FECHA-TEXTO              PIC X(20).
014400 01  WKS-MES-TEXTO                PIC X(9).
014500 01  WKS-RESTO-FECHA-1            PIC X(20).
014600 01  WKS-DIA-TEXTO                PIC X(2)  JUSTIFIED RIGHT.
014700 01  WKS-RESTO-FECHA-2            PIC X(20).
014800 01  WKS-ANIO-TEXTO               PIC X(4).
014900 01  WKS-FECHA-CONVERTIDA         PIC 9(08) VALUE ZEROS.
015000 01  WKS-FECHA-CONVERTIDA-R REDEFINES WKS-FECHA-CONVERTIDA.
015100     05  WKS-FC-ANIO              PIC 9(04).
015200     05  WKS-FC-MES               PIC 9(02).
015300     05  WKS-FC-DIA               PIC 9(02).
015400*----------------------------------------------------------------
015500*    CONVERSION DE TEXTO DECIMAL A COMP-3 (REDEFINES 2)
015600*----------------------------------------------------------------
015700 01  WKS-AREA-CONVERSION.
015800     05  WKS-TEXTO-DECIMAL        PIC X(16).
015900     05  WKS-SIGNO-DECIMAL        PIC X(01).
016000         88  WKS-ES-NEGATIVO              VALUE 'N'.
016100     05  WKS-PARTE-ENTERA         PIC X(09) JUSTIFIED RIGHT.
016200     05  WKS-PARTE-DECIMAL        PIC X(04).
016300     05  WKS-RESTO-DECIMAL        PIC X(16).
016400     05  FILLER                   PIC X(04).
016500 01  WKS-VALOR-DECOMPUESTO.
016600     05  WKS-VD-ENTERA            PIC 9(09).
016700     05  WKS-VD-DECIMAL           PIC 9(04).
016800 01  WKS-VALOR-ABSOLUTO REDEFINES WKS-VALOR-DECOMPUESTO
016900                        PIC 9(09)V9(04).
017000 01  WKS-VALOR-CONVERTIDO         PIC S9(11)V9(04) COMP-3
017100                                   VALUE ZEROS.
017200*----------------------------------------------------------------
017300*    ENCABEZADOS DE ACTIVITY QUE SE TRADUCEN A ACTION-CODE
017400*----------------------------------------------------------------
017500 01  WKS-ACTIVIDAD-TEXTO          PIC X(30).
017600*
017700 PROCEDURE DIVISION.
017800 100-PRINCIPAL SECTION.
017900     PERFORM 110-APERTURA-INICIAL
018000     PERFORM 300-DETECTA-FORMATO-RBC
018100     IF WKS-FORMATO-VALIDO
018200        PERFORM 320-REABRE-SEGUNDA-PASADA
018300        PERFORM 400-RELEE-Y-CONVIERTE
018400     ELSE
018500        DISPLAY "==================================" UPON CONSOLE
018600        DISPLAY " RBCACT NO TIENE EL ENCABEZADO   " UPON CONSOLE
018700        DISPLAY " ESPERADO EN LA LINEA 9 - NO SE  " UPON CONSOLE
018800        DISPLAY " GENERAN TRANSACCIONES           " UPON CONSOLE
018900        DISPLAY "==================================" UPON CONSOLE
019000     END-IF
019100     PERFORM 700-ESTADISTICAS
019200     PERFORM 900-CIERRE
019300     STOP RUN.
019400 100-PRINCIPAL-E. EXIT.
019500
019600*--------> SERIE 110 ABRE EL ARCHIVO CSV PARA LA PRIMERA PASADA
019700 110-APERTURA-INICIAL SECTION.
019800     OPEN INPUT RBCACT
019900     IF FS-RBCACT NOT = 0
020000        DISPLAY "ERROR AL ABRIR RBCACT - FILE STATUS " FS-RBCACT
020100                UPON CONSOLE
020200        MOVE 91 TO RETURN-CODE
020300        STOP RUN
020400     END-IF.
020500 110-APERTURA-INICIAL-E. EXIT.
020600
020700*--------> SERIE 300 SOLO CUENTA HASTA LA LINEA 9 Y LA COMPARA
020800*          CONTRA EL ENCABEZADO RBC CONOCIDO (SIN DISTINGUIR
020900*          MAYUSCULAS/MINUSCULAS)
021000 300-DETECTA-FORMATO-RBC SECTION.
021100     MOVE ZEROS TO WKS-LINEA-ACTUAL
021200     MOVE 'N' TO WKS-FIN-ARCHIVO
021300     PERFORM 310-LEE-HASTA-ENCABEZADO
021400         UNTIL WKS-ES-FIN-ARCHIVO OR WKS-LINEA-ACTUAL = 9
021500     IF WKS-LINEA-ACTUAL = 9 AND NOT WKS-ES-FIN-ARCHIVO
021600        MOVE SPACES TO WKS-LINEA-COMPARAR
021700        MOVE WKS-LINEA-TRABAJO(1:160) TO WKS-LINEA-COMPARAR
021800        INSPECT WKS-LINEA-COMPARAR CONVERTING
021900            "abcdefghijklmnopqrstuvwxyz" TO
022000            "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
022100        IF WKS-LINEA-COMPARAR = WKS-ENCABEZADO-RBC
022200           SET WKS-FORMATO-VALIDO TO TRUE
022300        END-IF
022400     END-IF.
022500 300-DETECTA-FORMATO-RBC-E. EXIT.
022600
022700 310-LEE-HASTA-ENCABEZADO SECTION.
022800     MOVE SPACES TO WKS-LINEA-TRABAJO
022900     READ RBCACT INTO WKS-LINEA-TRABAJO
023000          AT END SET WKS-ES-FIN-ARCHIVO TO TRUE
023100     END-READ
023200     IF NOT WKS-ES-FIN-ARCHIVO
023300        ADD 1 TO WKS-LINEA-ACTUAL
023400     END-IF.
023500 310-LEE-HASTA-ENCABEZADO-E. EXIT.
023600
023700*--------> SERIE 320 CIERRA Y REABRE RBCACT DESDE EL PRINCIPIO,
023800*          Y ABRE TRANOPER PARA ESCRITURA, TAL COMO LO PIDE EL
023900*          REQUERIMIENTO (NO HAY SALTO FIJO DE LINEAS EN LA
024000*          SEGUNDA PASADA - SE OFRECE CADA RENGLON A LA VALIDA-
024100*          CION DE 11 COLUMNAS)
024200 320-REABRE-SEGUNDA-PASADA SECTION.
024300     CLOSE RBCACT
024400     OPEN INPUT RBCACT
024500     OPEN OUTPUT TRANOPER
024600     IF FS-RBCACT NOT = 0 OR FS-TRANOPER NOT = 0
024700        DISPLAY "ERROR AL REABRIR ARCHIVOS PARA SEGUNDA PASADA"
024800                UPON CONSOLE
024900        MOVE 91 TO RETURN-CODE
025000        PERFORM 900-CIERRE
025100        STOP RUN
025200     END-IF
025300     MOVE 'N' TO WKS-FIN-ARCHIVO.
025400 320-REABRE-SEGUNDA-PASADA-E. EXIT.
025500
025600*--------> SERIE 400 RECORRE TODO EL ARCHIVO OFRECIENDO CADA
025700*          LINEA A LA PRUEBA DE 11 COLUMNAS / 8 POSICIONES DE
025800*          CUENTA
025900 400-RELEE-Y-CONVIERTE SECTION.
026000     MOVE SPACES TO WKS-LINEA-TRABAJO
026100     READ RBCACT INTO WKS-LINEA-TRABAJO
026200          AT END SET WKS-ES-FIN-ARCHIVO TO TRUE
026300     END-READ
026400     PERFORM 405-PROCESA-UNA-LINEA UNTIL WKS-ES-FIN-ARCHIVO.
026500 400-RELEE-Y-CONVIERTE-E. EXIT.
026600
026700 405-PROCESA-UNA-LINEA SECTION.
026800     ADD 1 TO WKS-LINEAS-LEIDAS
026900     PERFORM 407-PARTE-LINEA-EN-CAMPOS
027000     IF WKS-CANTIDAD-CAMPOS = 11
027100        AND WKS-CAMPO-CSV(8)(8:1) NOT = SPACE
027200        AND WKS-CAMPO-CSV(8)(9:52) = SPACES
027300        PERFORM 410-MAPEA-TRANSACCION
027400        WRITE TRN-REGISTRO-TRANSACCION
027500        IF FS-TRANOPER = 0
027600           ADD 1 TO WKS-TRANSAC-ESCRITAS
027700        ELSE
027800           DISPLAY "ERROR AL ESCRIBIR TRANOPER - FS "
027900                   FS-TRANOPER UPON CONSOLE
028000           ADD 1 TO WKS-LINEAS-DESCARTADAS
028100        END-IF
028200     ELSE
028300        ADD 1 TO WKS-LINEAS-DESCARTADAS
028400     END-IF
028500     MOVE SPACES TO WKS-LINEA-TRABAJO
028600     READ RBCACT INTO WKS-LINEA-TRABAJO
028700          AT END SET WKS-ES-FIN-ARCHIVO TO TRUE
028800     END-READ.
028900 405-PROCESA-UNA-LINEA-E. EXIT.
029000
029100*--------> SERIE 407 PARTE LA LINEA POR EL PATRON  ","  Y
029200*          QUITA LA COMILLA INICIAL DE LA PRIMERA COLUMNA Y LA
029300*          COMILLA FINAL DE LA ULTIMA (LAS UNICAS QUE QUEDAN
029400*          FUERA DEL PATRON DE PARTIDO)
029500 407-PARTE-LINEA-EN-CAMPOS SECTION.
029600     MOVE SPACES TO WKS-TABLA-CAMPOS
029700     MOVE ZEROS TO WKS-CANTIDAD-CAMPOS
029800     UNSTRING WKS-LINEA-TRABAJO DELIMITED BY '","'
029900         INTO WKS-CAMPO-CSV(1)  WKS-CAMPO-CSV(2)
030000              WKS-CAMPO-CSV(3)  WKS-CAMPO-CSV(4)
030100              WKS-CAMPO-CSV(5)  WKS-CAMPO-CSV(6)
030200              WKS-CAMPO-CSV(7)  WKS-CAMPO-CSV(8)
030300              WKS-CAMPO-CSV(9)  WKS-CAMPO-CSV(10)
030400              WKS-CAMPO-CSV(11)
030500         TALLYING IN WKS-CANTIDAD-CAMPOS
030600     END-UNSTRING
030700     IF WKS-CANTIDAD-CAMPOS > 0
030800        AND WKS-CAMPO-CSV(1)(1:1) = '"'
030900        MOVE WKS-CAMPO-CSV(1)(2:59) TO WKS-CAMPO-CSV(1)
031000     END-IF
031100     IF WKS-CANTIDAD-CAMPOS = 11
031200        PERFORM 408-QUITA-COMILLA-FINAL
031300     END-IF.
031400 407-PARTE-LINEA-EN-CAMPOS-E. EXIT.
031500
031600 408-QUITA-COMILLA-FINAL SECTION.
031700     MOVE 60 TO WKS-J
031800     PERFORM 4081-BUSCA-ULTIMA-POSICION
031900         UNTIL WKS-J = 0
032000            OR WKS-CAMPO-CSV(11)(WKS-J:1) NOT = SPACE
032100     IF WKS-J > 0
032200        AND WKS-CAMPO-CSV(11)(WKS-J:1) = '"'
032300        MOVE SPACE TO WKS-CAMPO-CSV(11)(WKS-J:1)
032400     END-IF.
032500 408-QUITA-COMILLA-FINAL-E. EXIT.
032600
032700 4081-BUSCA-ULTIMA-POSICION SECTION.
032800     SUBTRACT 1 FROM WKS-J.
032900 4081-BUSCA-ULTIMA-POSICION-E. EXIT.
033000
033100*--------> SERIE 410 MAPEA LAS 11 COLUMNAS RBC AL REGISTRO
033200*          TRN-REGISTRO-TRANSACCION SEGUN LAS REGLAS DEL NEGOCIO
033300 410-MAPEA-TRANSACCION SECTION.
033400     MOVE SPACES TO TRN-REGISTRO-TRANSACCION
033500     MOVE WKS-CAMPO-CSV(1)  TO WKS-FECHA-TEXTO
033600     PERFORM 420-CONVIERTE-FECHA
033700     MOVE WKS-FECHA-CONVERTIDA TO TRN-TRANSACTION-DATE
033800     MOVE WKS-CAMPO-CSV(7)  TO WKS-FECHA-TEXTO
033900     PERFORM 420-CONVIERTE-FECHA
034000     MOVE WKS-FECHA-CONVERTIDA TO TRN-SETTLEMENT-DATE
034100     MOVE WKS-CAMPO-CSV(2)  TO WKS-ACTIVIDAD-TEXTO
034200     PERFORM 415-DERIVA-ACTION-CODE
034300     MOVE WKS-CAMPO-CSV(8)(1:8) TO TRN-ACCOUNT-ID
034400     MOVE WKS-CAMPO-CSV(8)(1:8) TO TRN-ACCOUNT-ALIAS
034500     MOVE 'NR' TO TRN-ACCOUNT-TYPE-CODE
034600     MOVE WKS-CAMPO-CSV(10) TO TRN-CURRENCY-CODE
034700     MOVE WKS-CAMPO-CSV(3)  TO TRN-SYMBOL
034800     MOVE WKS-CAMPO-CSV(11) TO TRN-DESCRIPTION
034900     MOVE WKS-CAMPO-CSV(6)  TO WKS-TEXTO-DECIMAL
035000     PERFORM 430-CONVIERTE-DECIMAL
035100     MOVE WKS-VALOR-CONVERTIDO TO TRN-PRICE-AMT
035200     MOVE WKS-CAMPO-CSV(5)  TO WKS-TEXTO-DECIMAL
035300     PERFORM 430-CONVIERTE-DECIMAL
035400     MOVE WKS-VALOR-CONVERTIDO TO TRN-QUANTITY-AMT
035500     MOVE WKS-CAMPO-CSV(9)  TO WKS-TEXTO-DECIMAL
035600     PERFORM 430-CONVIERTE-DECIMAL
035700     MOVE WKS-VALOR-CONVERTIDO TO TRN-GROSS-AMT
035800     MOVE WKS-VALOR-CONVERTIDO TO TRN-NET-AMT
035900     MOVE ZEROS TO TRN-COMMISSION-AMT
036000     MOVE ZEROS TO TRN-RETURN-OF-CAPITAL-AMT
036100     MOVE ZEROS TO TRN-CAPITAL-GAIN-AMT
036200     MOVE ZEROS TO TRN-ELIGIBLE-DIV-AMT
036300     MOVE ZEROS TO TRN-NONELIGIBLE-DIV-AMT.
036400 410-MAPEA-TRANSACCION-E. EXIT.
036500
036600*--------> SERIE 415 TRADUCE EL TEXTO DE ACTIVITY A ACTION-CODE
036700 415-DERIVA-ACTION-CODE SECTION.
036800     INSPECT WKS-ACTIVIDAD-TEXTO CONVERTING
036900         "abcdefghijklmnopqrstuvwxyz" TO
037000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
037100     EVALUATE TRUE
037200        WHEN WKS-ACTIVIDAD-TEXTO(1:9)  = 'DIVIDENDS'
037300           MOVE 'D' TO TRN-ACTION-CODE
037400        WHEN WKS-ACTIVIDAD-TEXTO(1:17) = 'RETURN OF CAPITAL'
037500           MOVE 'D' TO TRN-ACTION-CODE
037600        WHEN WKS-ACTIVIDAD-TEXTO(1:3)  = 'BUY'
037700           MOVE 'B' TO TRN-ACTION-CODE
037800        WHEN WKS-ACTIVIDAD-TEXTO(1:8)  = 'DEPOSITS'
037900           MOVE 'P' TO TRN-ACTION-CODE
038000        WHEN OTHER
038100           MOVE 'O' TO TRN-ACTION-CODE
038200     END-EVALUATE.
038300 415-DERIVA-ACTION-CODE-E. EXIT.
038400
038500*--------> SERIE 420 CONVIERTE "MONTH D, YYYY" A CCYYMMDD
038600*          USANDO LA TABLA WKS-TABLA-MESES
038700 420-CONVIERTE-FECHA SECTION.
038800     MOVE ZEROS TO WKS-FECHA-CONVERTIDA
038900     MOVE SPACES TO WKS-MES-TEXTO WKS-RESTO-FECHA-1
039000     UNSTRING WKS-FECHA-TEXTO DELIMITED BY SPACE
039100         INTO WKS-MES-TEXTO WKS-RESTO-FECHA-1
039200     END-UNSTRING
039300     MOVE SPACES TO WKS-DIA-TEXTO WKS-RESTO-FECHA-2
039400     UNSTRING WKS-RESTO-FECHA-1 DELIMITED BY ','
039500         INTO WKS-DIA-TEXTO WKS-RESTO-FECHA-2
039600     END-UNSTRING
039700     MOVE WKS-RESTO-FECHA-2(2:4) TO WKS-ANIO-TEXTO
039800     INSPECT WKS-MES-TEXTO CONVERTING
039900         "abcdefghijklmnopqrstuvwxyz" TO
040000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
040100     MOVE ZEROS TO WKS-NUMERO-MES
040200     MOVE 1 TO WKS-I
040300     PERFORM 421-BUSCA-MES
040400         UNTIL WKS-I > 12 OR WKS-NUMERO-MES NOT = 0
040500     IF WKS-NUMERO-MES NOT = 0
040600        INSPECT WKS-DIA-TEXTO REPLACING LEADING SPACE BY '0'
040700        MOVE WKS-ANIO-TEXTO TO WKS-FC-ANIO
040800        MOVE WKS-NUMERO-MES TO WKS-FC-MES
040900        MOVE WKS-DIA-TEXTO TO WKS-FC-DIA
041000     END-IF.
041100 420-CONVIERTE-FECHA-E. EXIT.
041200
041300 421-BUSCA-MES SECTION.
041400     IF WKS-MES-TEXTO = WKS-NOMBRE-MES(WKS-I)
041500        MOVE WKS-I TO WKS-NUMERO-MES
041600     ELSE
041700        ADD 1 TO WKS-I
041800     END-IF.
041900 421-BUSCA-MES-E. EXIT.
042000
042100*--------> SERIE 430 CONVIERTE UN CAMPO DE TEXTO DECIMAL (SIGNO
042200*          OPCIONAL, ENTERO, PUNTO, DECIMALES) A COMP-3 DE
042300*          4 DECIMALES. VACIO = CERO. USADO PARA CANTIDAD,
042400*          PRECIO Y VALOR
042500 430-CONVIERTE-DECIMAL SECTION.
042600     MOVE ZEROS TO WKS-VALOR-CONVERTIDO
042700     MOVE ZEROS TO WKS-VALOR-DECOMPUESTO
042800     MOVE SPACE TO WKS-SIGNO-DECIMAL
042900     IF WKS-TEXTO-DECIMAL NOT = SPACES
043000        IF WKS-TEXTO-DECIMAL(1:1) = '-'
043100           MOVE 'N' TO WKS-SIGNO-DECIMAL
043200           MOVE WKS-TEXTO-DECIMAL(2:15) TO WKS-TEXTO-DECIMAL
043300        END-IF
043400        MOVE SPACES TO WKS-PARTE-ENTERA WKS-PARTE-DECIMAL
043500                        WKS-RESTO-DECIMAL
043600        UNSTRING WKS-TEXTO-DECIMAL DELIMITED BY '.'
043700            INTO WKS-PARTE-ENTERA WKS-PARTE-DECIMAL
043800        END-UNSTRING
043900        INSPECT WKS-PARTE-ENTERA REPLACING LEADING SPACE BY '0'
044000        INSPECT WKS-PARTE-DECIMAL REPLACING TRAILING SPACE BY '0'
044100        MOVE WKS-PARTE-ENTERA  TO WKS-VD-ENTERA
044200        MOVE WKS-PARTE-DECIMAL TO WKS-VD-DECIMAL
044300        MOVE WKS-VALOR-ABSOLUTO TO WKS-VALOR-CONVERTIDO
044400        IF WKS-ES-NEGATIVO
044500           COMPUTE WKS-VALOR-CONVERTIDO =
044600                   WKS-VALOR-CONVERTIDO * -1
044700        END-IF
044800     END-IF.
044900 430-CONVIERTE-DECIMAL-E. EXIT.
045000
045100*--------> SERIE 700 IMPRIME LAS ESTADISTICAS DE LA CORRIDA
045200 700-ESTADISTICAS SECTION.
045300     DISPLAY
045400         ">>>>>>>>>>>>>>>>>> ESTADISTICAS FMGR3001 <<<<<<<<<<<<<<"
045500     DISPLAY
045600         "||  LINEAS LEIDAS 2A. PASADA  : (" WKS-LINEAS-LEIDAS ")"
045700     DISPLAY
045800         "||  TRANSACCIONES ESCRITAS : (" WKS-TRANSAC-ESCRITAS ")"
045900     DISPLAY
046000         "||  LINEAS DESCARTADAS : (" WKS-LINEAS-DESCARTADAS ")"
046100     DISPLAY
046200         ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<"
046300     IF SW-MODO-DIAGNOSTICO
046400        DISPLAY "MODO DIAGNOSTICO (UPSI-0) ACTIVO - VER DD SYSOUT"
046500                UPON CONSOLE
046600     END-IF.
046700 700-ESTADISTICAS-E. EXIT.
046800
046900*--------> SERIE 900 CIERRA LOS ARCHIVOS ABIERTOS
047000 900-CIERRE SECTION.
047100     CLOSE RBCACT
047200     CLOSE TRANOPER.
047300 900-CIERRE-E. EXIT.
047400
047500
047600
047700
047800
047900
