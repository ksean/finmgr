000100******************************************************************
000200* FECHA       : 03/02/2024                                       *
000300* PROGRAMADOR : CARLOS ANDRES MENDEZ RUIZ (CAMR)                 *
000400* APLICACION  : FMGR - FINANZAS MERCADO / CARTERAS INVERSION     *
000500* PROGRAMA    : FMGR3005                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RECORRE UNA SOLA VEZ, EN ORDEN CRONOLOGICO,   *
000800*             : EL HISTORICO DE TRANSACCIONES YA VALIDADAS Y     *
000900*             : REPRODUCE POR TENENCIA EL SALDO DE CANTIDAD Y    *
001000*             : COSTO BASE PROMEDIO, TRANSACCION POR TRANSACCION *
001100*             : (CADA VENTA SACA SU ACB DEL SALDO QUE LA TENEN-  *
001200*             : CIA LLEVA HASTA ESE MOMENTO, NO DE UN PROMEDIO   *
001300*             : MEZCLADO DE TODA LA VIDA DE LA CUENTA, Y EL      *
001400*             : COSTO BASE SE REINICIA EN CERO CADA VEZ QUE LA   *
001500*             : CANTIDAD EN CARTERA PASA POR CERO). ES UN CUADRE *
001600*             : INDEPENDIENTE DE FMGR3003/FMGR3004: NO LOS LLAMA *
001700*             : NI COMPARTE SU TABLA, PERO REPRODUCE LA MISMA    *
001800*             : FORMULA PARA VALIDAR QUE COINCIDAN               *
001900* ARCHIVOS    : TRANVALD=E, RESUACB=S                            *
002000* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
002100* BPM/RATIONAL: TCK-4475                                         *
002200* NOMBRE      : CUADRE HISTORICO DE COSTO PROMEDIO               *
002300******************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID. FMGR3005.
002600 AUTHOR. SILVIA REGINA OCHOA LUNA.
002700 INSTALLATION. FMGR - FINANZAS MERCADO.
002800 DATE-WRITTEN. 10/06/1994.
002900 DATE-COMPILED. 03/02/2024.
003000 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
003100     INVERSIONES UNICAMENTE.
003200*----------------------------------------------------------------
003300* B I T A C O R A   D E   C A M B I O S
003400*----------------------------------------------------------------
003500* 10/06/1994 SROL N/A       VERSION ORIGINAL. CUADRE MENSUAL DE  *
003600*                           MIGRACION DE SALDOS DE TARJETA DE    *
003700*                           CREDITO CONTRA LAS BASES MASTER Y    *
003800*                           VISA                                 *
003900* 14/03/1997 MEG  TCK-0187  SE AGREGA EL REPORTE DE DIFERENCIAS  *
004000*                           DE CUADRE A FTPREP                   *
004100* 23/11/1998 RIC  Y2K-118  REVISION DE CAMPOS DE FECHA DE 4      *
004200*                           DIGITOS EN EL SYSIN Y EN LAS TABLAS  *
004300* 25/02/1999 RIC  Y2K-118  PRUEBAS DE REGRESION SIN HALLAZGOS    *
004400* 02/09/2008 HPQ  TCK-1455  SE AUMENTA LA TABLA DE BINES POR     *
004500*                           CRECIMIENTO DE CATALOGO             *
004600* 03/02/2024 CAMR TCK-4475  RECONVERSION TOTAL PARA EL CUADRE    *
004700*                           HISTORICO DE COSTO PROMEDIO DE       *
004800*                           INVERSIONES. SE ELIMINA TODA LA      *
004900*                           LOGICA DE MIGRACION DE TARJETA DE    *
005000*                           CREDITO                              *
005100* 22/05/2024 CAMR TCK-4508  SE AGREGA EL RETORNO DE CAPITAL AL   *
005200*                           TOTAL HISTORICO ACUMULADO POR        *
005300*                           TENENCIA                             *
005400* 09/08/2026 CAMR TCK-4519  SE CORRIGE EL CUADRE: MEZCLABA TODA  *
005500*                           LA COMPRA CONTRA TODA LA VENTA DE LA *
005600*                           VIDA DE LA CUENTA EN VEZ DE APLICAR  *
005700*                           CADA TRANSACCION EN SU ORDEN CRONO-  *
005800*                           LOGICO. TAMBIEN SE AGREGA EL LITERAL *
005900*                           'ACB' A LA LLAVE DE TENENCIA         *
006000* 09/08/2026 CAMR TCK-4536  DEPOSITO SE ENRUTABA A LA MISMA      *
006100*                           RUTINA DE COMPRA; AHORA ES NO-OPERA- *
006200*                           CION. COMPRA INVERTIA EL SIGNO POR   *
006300*                           EL TRUCO DE VALOR ABSOLUTO, SE       *
006400*                           CAMBIA A SUMAR BRUTO Y COMISION TAL  *
006500*                           COMO VIENEN. SERIE 233 SOLO RESTABA  *
006600*                           EL RETORNO DE CAPITAL PLANO; AHORA   *
006700*                           ESCALA GANANCIA DE CAPITAL Y RETORNO *
006800*                           DE CAPITAL POR LA CANTIDAD TENIDA    *
006900*                           ANTES DE LA TRANSACCION, TAL COMO LO *
007000*                           PIDE LA FORMULA DE CUADRE (A PROPO-  *
007100*                           SITO DISTINTA DE LA DE FMGR3004)     *
007200* 09/08/2026 CAMR TCK-4551  SERIE 210 PROCESABA TRANSACCIONES DE *
007300*                           SIMBOLO EN BLANCO (DEPOSITOS, ETC.)  *
007400*                           Y CREABA UNA TENENCIA ESPURIA EN     *
007500*                           RESUACB; SE AGREGA LA MISMA GUARDA   *
007600*                           DE SIMBOLO EN BLANCO QUE YA TIENE    *
007700*                           FMGR3003 (TCK-4536)                 *
007800*----------------------------------------------------------------
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM
008300     CLASS CLASE-DIGITO IS '0' THRU '9'
008400     UPSI-0 ON STATUS IS SW-MODO-DIAGNOSTICO.
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700     SELECT TRANVALD ASSIGN TO TRANVALD
008800            ORGANIZATION IS SEQUENTIAL
008900            FILE STATUS IS FS-TRANVALD
009000                            FSE-TRANVALD.
009100     SELECT RESUACB ASSIGN TO RESUACB
009200            ORGANIZATION IS SEQUENTIAL
009300            FILE STATUS IS FS-RESUACB
009400                            FSE-RESUACB.
009500 DATA DIVISION.
009600 FILE SECTION.
009700******************************************************************
009800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009900******************************************************************
010000*   TRANSACCIONES DE INVERSION YA VALIDADAS POR FMGR3002.
010100*   CUADRE HISTORICO DE COSTO PROMEDIO POR TENENCIA.
010200 FD  TRANVALD.
010300     COPY INVTRN REPLACING LEADING TRN BY VAL.
010400 FD  RESUACB.
010500     COPY HOLDSUM REPLACING LEADING RSA BY HAC.
010600 WORKING-STORAGE SECTION.
010700******************************************************************
010800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010900******************************************************************
011000 01  WKS-FS-STATUS.
011100     02  FS-TRANVALD              PIC 9(02) VALUE ZEROES.
011200     02  FSE-TRANVALD.
011300         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
011400         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
011500         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
011600     02  FS-RESUACB               PIC 9(02) VALUE ZEROES.
011700     02  FSE-RESUACB.
011800         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
011900         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
012000         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
012100*      VARIABLES RUTINA DE FSE
012200     02  PROGRAMA                 PIC X(08) VALUE SPACES.
012300     02  ARCHIVO                  PIC X(08) VALUE SPACES.
012400     02  ACCION                   PIC X(10) VALUE SPACES.
012500     02  LLAVE                    PIC X(32) VALUE SPACES.
012600     02  FILLER                   PIC X(04) VALUE SPACES.
012700******************************************************************
012800*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
012900******************************************************************
013000 77  WKS-TRANSAC-LEIDAS           PIC 9(07) COMP VALUE ZEROS.
013100 77  WKS-TENENCIAS-NUEVAS         PIC 9(05) COMP VALUE ZEROS.
013200 77  WKS-TENENCIAS-ESCRITAS       PIC 9(05) COMP VALUE ZEROS.
013300 77  WKS-IDX-TENENCIA             PIC 9(05) COMP VALUE ZEROS.
013400 77  WKS-IDX-BUSCA                PIC 9(05) COMP VALUE ZEROS.
013500 01  WKS-FLAGS.
013600     05  WKS-FIN-TRANVALD         PIC X(01) VALUE 'N'.
013700         88  WKS-ES-FIN-TRANVALD          VALUE 'S'.
013800     05  WKS-TENENCIA-ENCONTRADA  PIC X(01) VALUE 'N'.
013900         88  WKS-SI-ENCONTRADA            VALUE 'S'.
014000     05  FILLER                   PIC X(06).
014100*----------------------------------------------------------------
014200*    TABLA DE TENENCIAS EN MEMORIA - UNA ENTRADA POR CADA
014300*    HOLDING-KEY, CON LA CANTIDAD Y EL COSTO BASE QUE LA
014400*    TENENCIA LLEVA HASTA LA TRANSACCION QUE SE ESTA APLICANDO
014500*----------------------------------------------------------------
014600 01  WKS-TABLA-TENENCIAS.
014700     05  WKS-TENENCIA OCCURS 500 TIMES.
014800         10  WKS-TEN-HOLDING-KEY        PIC X(24).
014900         10  WKS-TEN-QUANTITY           PIC S9(09)V9(04) COMP-3.
015000         10  WKS-TEN-COST-BASIS         PIC S9(11)V9(02) COMP-3.
015100         10  FILLER                     PIC X(04).
015200*----------------------------------------------------------------
015300*    ARMADO DE LA LLAVE DE TENENCIA (REDEFINES 1) - EL LITERAL
015400*    'ACB' VA FIJO AL FINAL PARA QUE LA LLAVE COINCIDA CON LA
015500*    QUE ARMA FMGR3003 EN SU PROPIA TABLA DE TENENCIAS
015600*----------------------------------------------------------------
015700 01  WKS-CLAVE-TENENCIA.
015800     05  WKS-CLAVE-TIPO-CTA       PIC X(02).
015900     05  WKS-CLAVE-SIMBOLO        PIC X(16).
016000     05  WKS-CLAVE-LITERAL-ACB    PIC X(03) VALUE 'ACB'.
016100     05  FILLER                   PIC X(03).
016200 01  WKS-CLAVE-TENENCIA-R REDEFINES WKS-CLAVE-TENENCIA
016300                          PIC X(24).
016400*    FRACCION PARA EL DISPLAY DE DIAGNOSTICO)
016500*----------------------------------------------------------------
016600 01  WKS-ACB-DESCOMPUESTO.
016700     05  WKS-ACB-ENTERA           PIC 9(09).
016800     05  WKS-ACB-DECIMAL          PIC 9(04).
016900 01  WKS-ACB-VALOR REDEFINES WKS-ACB-DESCOMPUESTO
017000                   PIC 9(09)V9(04).
017100 77  WKS-ACB-POR-ACCION-HIST      PIC S9(09)V9(04) COMP-3
017200                                  VALUE ZEROS.
017300*----------------------------------------------------------------
017400*    COSTO REMOVIDO POR LAS VENTAS DE TODA LA VIDA DE LA CUENTA,
017500*    ESCALADO AL ACB MEZCLADO (REDEFINES 3 - MISMA TECNICA)
017600*----------------------------------------------------------------
017700 01  WKS-COSTO-HIST-DESCOMPUESTO.
017800     05  WKS-COSTO-HIST-ENTERA    PIC 9(11).
017900     05  WKS-COSTO-HIST-DECIMAL   PIC 9(02).
018000 01  WKS-COSTO-HIST-VALOR REDEFINES WKS-COSTO-HIST-DESCOMPUESTO
018100                          PIC 9(11)V9(02).
018200 77  WKS-COSTO-REMOVIDO-HIST      PIC S9(11)V9(02) COMP-3
018300                                  VALUE ZEROS.
018400*----------------------------------------------------------------
018500*    GANANCIA DE CAPITAL Y RETORNO DE CAPITAL DE UNA
018600*    DISTRIBUCION, ESCALADOS A LA CANTIDAD TENIDA ANTES DE LA
018700*    TRANSACCION (FORMULA DE CUADRE DE TODA LA VIDA DE LA CUENTA)
018800*----------------------------------------------------------------
018900 77  WKS-GANANCIA-ESCALADA-HIST   PIC S9(11)V9(02) COMP-3
019000                                  VALUE ZEROS.
019100 77  WKS-RETORNO-ESCALADO-HIST    PIC S9(11)V9(02) COMP-3
019200                                  VALUE ZEROS.
019300******************************************************************
019400 PROCEDURE DIVISION.
019500******************************************************************
019600*               S E C C I O N    P R I N C I P A L
019700******************************************************************
019800 100-PRINCIPAL SECTION.
019900     PERFORM 110-APERTURA-DE-ARCHIVOS
020000     PERFORM 200-ACUMULA-TRANSACCIONES
020100     PERFORM 300-CALCULA-ACB-HISTORICO
020200     PERFORM 600-ESCRITURA-RESUMEN
020300     PERFORM 700-ESTADISTICAS
020400     PERFORM 900-CIERRA-ARCHIVOS
020500     STOP RUN.
020600 100-PRINCIPAL-E. EXIT.
020700
020800*--->> SERIE 110 ABRE LOS ARCHIVOS Y EVALUA EL FILE STATUS
020900 110-APERTURA-DE-ARCHIVOS SECTION.
021000     MOVE 'FMGR3005' TO PROGRAMA
021100     OPEN INPUT  TRANVALD
021200     OPEN OUTPUT RESUACB
021300     IF FS-TRANVALD NOT = 0
021400        MOVE 'OPEN'     TO ACCION
021500        MOVE SPACES     TO LLAVE
021600        MOVE 'TRANVALD' TO ARCHIVO
021700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021800                              FS-TRANVALD, FSE-TRANVALD
021900        PERFORM 900-CIERRA-ARCHIVOS
022000        MOVE 91 TO RETURN-CODE
022100        STOP RUN
022200     END-IF
022300     IF FS-RESUACB NOT = 0
022400        MOVE 'OPEN'    TO ACCION
022500        MOVE SPACES    TO LLAVE
022600        MOVE 'RESUACB' TO ARCHIVO
022700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022800                              FS-RESUACB, FSE-RESUACB
022900        PERFORM 900-CIERRA-ARCHIVOS
023000        MOVE 91 TO RETURN-CODE
023100        STOP RUN
023200     END-IF.
023300 110-APERTURA-DE-ARCHIVOS-E. EXIT.
023400
023500******************************************************************
023600*          A C U M U L A C I O N   D E L   H I S T O R I C O     *
023700******************************************************************
023800 200-ACUMULA-TRANSACCIONES SECTION.
023900     READ TRANVALD
024000          AT END SET WKS-ES-FIN-TRANVALD TO TRUE
024100     END-READ
024200     PERFORM 210-PROCESA-UNA-TRANSACCION
024300             UNTIL WKS-ES-FIN-TRANVALD.
024400 200-ACUMULA-TRANSACCIONES-E. EXIT.
024500
024600 210-PROCESA-UNA-TRANSACCION SECTION.
024700     ADD 1 TO WKS-TRANSAC-LEIDAS
024800     IF VAL-SYMBOL NOT = SPACES
024900        PERFORM 220-BUSCA-TENENCIA
025000        IF NOT WKS-SI-ENCONTRADA
025100           PERFORM 225-AGREGA-TENENCIA
025200        END-IF
025300        PERFORM 230-APLICA-OPERACION-ACB
025400     END-IF
025500     READ TRANVALD
025600          AT END SET WKS-ES-FIN-TRANVALD TO TRUE
025700     END-READ.
025800 210-PROCESA-UNA-TRANSACCION-E. EXIT.
025900
026000*--->> SERIE 220 BUSCA LA TENENCIA DE LA TRANSACCION ACTUAL EN
026100*      LA TABLA POR TIPO DE CUENTA + SIMBOLO
026200 220-BUSCA-TENENCIA SECTION.
026300     MOVE VAL-ACCOUNT-TYPE-CODE TO WKS-CLAVE-TIPO-CTA
026400     MOVE VAL-SYMBOL            TO WKS-CLAVE-SIMBOLO
026500     MOVE SPACES                TO WKS-TENENCIA-ENCONTRADA
026600     MOVE 1 TO WKS-IDX-BUSCA
026700     PERFORM 221-COMPARA-UNA-TENENCIA
026800             UNTIL WKS-IDX-BUSCA > WKS-TENENCIAS-NUEVAS
026900                OR WKS-SI-ENCONTRADA.
027000 220-BUSCA-TENENCIA-E. EXIT.
027100
027200 221-COMPARA-UNA-TENENCIA SECTION.
027300     IF WKS-TEN-HOLDING-KEY (WKS-IDX-BUSCA) =
027400        WKS-CLAVE-TENENCIA-R
027500        SET WKS-SI-ENCONTRADA TO TRUE
027600        MOVE WKS-IDX-BUSCA TO WKS-IDX-TENENCIA
027700     ELSE
027800        ADD 1 TO WKS-IDX-BUSCA
027900     END-IF.
028000 221-COMPARA-UNA-TENENCIA-E. EXIT.
028100
028200*--->> SERIE 225 AGREGA UNA TENENCIA NUEVA EN CERO
028300 225-AGREGA-TENENCIA SECTION.
028400     ADD 1 TO WKS-TENENCIAS-NUEVAS
028500     MOVE WKS-TENENCIAS-NUEVAS  TO WKS-IDX-TENENCIA
028600     MOVE WKS-CLAVE-TENENCIA-R  TO
028700          WKS-TEN-HOLDING-KEY (WKS-IDX-TENENCIA)
028800     MOVE ZEROS TO WKS-TEN-QUANTITY   (WKS-IDX-TENENCIA)
028900                   WKS-TEN-COST-BASIS (WKS-IDX-TENENCIA).
029000 225-AGREGA-TENENCIA-E. EXIT.
029100
029200*--->> SERIE 230 APLICA DE INMEDIATO EL EFECTO DE LA TRANSACCION
029300*      SOBRE LA CANTIDAD Y EL COSTO BASE DE LA TENENCIA, EN EL
029400*      MISMO ORDEN CRONOLOGICO EN QUE VIENE EN TRANVALD. EL ACB
029500*      POR ACCION DE CADA VENTA SE SACA DEL SALDO QUE LA TENEN-
029600*      CIA LLEVA HASTA ESE MOMENTO (SERIE 232), NUNCA DE UN
029700*      PROMEDIO MEZCLADO DE TODA LA VIDA DE LA CUENTA
029800*      TCK-4536: DEPOSITO NO ES COMPRA, NO TOCA LA TENENCIA
029900 230-APLICA-OPERACION-ACB SECTION.
030000     EVALUATE TRUE
030100         WHEN VAL-ES-COMPRA
030200              PERFORM 231-APLICA-COMPRA
030300         WHEN VAL-ES-DEPOSITO
030400              CONTINUE
030500         WHEN VAL-ES-VENTA
030600              PERFORM 232-APLICA-VENTA
030700         WHEN VAL-ES-DISTRIBUCION
030800              PERFORM 233-APLICA-DISTRIBUCION
030900         WHEN OTHER
031000              CONTINUE
031100     END-EVALUATE
031200     IF WKS-TEN-QUANTITY (WKS-IDX-TENENCIA) = ZEROS
031300        MOVE ZEROS TO WKS-TEN-COST-BASIS (WKS-IDX-TENENCIA)
031400     END-IF.
031500 230-APLICA-OPERACION-ACB-E. EXIT.
031600
031700*--->> SERIE 231 COMPRA - EL COSTO BASE SUBE POR EL NETO (BRUTO
031800*      MAS COMISION, YA NEGATIVOS AMBOS), IGUAL QUE EN FMGR3004.
031900*      TCK-4536: SE QUITA EL TRUCO DE VALOR ABSOLUTO
032000 231-APLICA-COMPRA SECTION.
032100     ADD VAL-QUANTITY-AMT TO
032200         WKS-TEN-QUANTITY (WKS-IDX-TENENCIA)
032300     ADD VAL-GROSS-AMT        TO
032400         WKS-TEN-COST-BASIS (WKS-IDX-TENENCIA)
032500     ADD VAL-COMMISSION-AMT   TO
032600         WKS-TEN-COST-BASIS (WKS-IDX-TENENCIA).
032700 231-APLICA-COMPRA-E. EXIT.
032800
032900*--->> SERIE 232 VENTA - EL ACB POR ACCION SE CALCULA CONTRA EL
033000*      SALDO ACTUAL (ANTES DE ESTA VENTA); VAL-QUANTITY-AMT YA
033100*      VIENE NEGATIVA, POR LO QUE SUMAR EL COSTO ESCALADO BAJA
033200*      EL COSTO BASE EN VEZ DE SUBIRLO
033300 232-APLICA-VENTA SECTION.
033400     IF WKS-TEN-QUANTITY (WKS-IDX-TENENCIA) = ZEROS
033500        MOVE ZEROS TO WKS-ACB-POR-ACCION-HIST
033600     ELSE
033700        COMPUTE WKS-ACB-VALOR =
033800           WKS-TEN-COST-BASIS (WKS-IDX-TENENCIA) /
033900           WKS-TEN-QUANTITY   (WKS-IDX-TENENCIA)
034000        MOVE WKS-ACB-VALOR TO WKS-ACB-POR-ACCION-HIST
034100     END-IF
034200     COMPUTE WKS-COSTO-HIST-VALOR =
034300        WKS-ACB-POR-ACCION-HIST * VAL-QUANTITY-AMT
034400     MOVE WKS-COSTO-HIST-VALOR TO WKS-COSTO-REMOVIDO-HIST
034500     ADD VAL-QUANTITY-AMT        TO
034600         WKS-TEN-QUANTITY   (WKS-IDX-TENENCIA)
034700     ADD WKS-COSTO-REMOVIDO-HIST TO
034800         WKS-TEN-COST-BASIS (WKS-IDX-TENENCIA)
034900     IF SW-MODO-DIAGNOSTICO
035000        DISPLAY 'FMGR3005 - ACB/ACCION AL MOMENTO DE VENDER: '
035100                WKS-ACB-POR-ACCION-HIST UPON CONSOLE
035200     END-IF.
035300 232-APLICA-VENTA-E. EXIT.
035400
035500*--->> SERIE 233 DISTRIBUCION - FORMULA DE CUADRE DE TODA LA
035600*      VIDA DE LA CUENTA. TCK-4536: A PROPOSITO ES DISTINTA DE
035700*      LA FORMULA INCREMENTAL DE FMGR3004 (QUE SOLO AJUSTA POR
035800*      EL RETORNO DE CAPITAL PLANO, SIN ESCALAR POR CANTIDAD).
035900*      AQUI SE ESCALA LA GANANCIA DE CAPITAL Y EL RETORNO DE
036000*      CAPITAL POR LA CANTIDAD TENIDA ANTES DE ESTA TRANSACCION
036100*      (LA DISTRIBUCION NO CAMBIA LA CANTIDAD). NO SE RECONCILIA
036200*      CON FMGR3004 - AMBAS FORMULAS SE DEJAN TAL COMO ESTAN
036300 233-APLICA-DISTRIBUCION SECTION.
036400     COMPUTE WKS-GANANCIA-ESCALADA-HIST =
036500             VAL-CAPITAL-GAIN-AMT *
036600             WKS-TEN-QUANTITY (WKS-IDX-TENENCIA)
036700     COMPUTE WKS-RETORNO-ESCALADO-HIST =
036800             VAL-RETURN-OF-CAPITAL-AMT *
036900             WKS-TEN-QUANTITY (WKS-IDX-TENENCIA)
037000     SUBTRACT WKS-GANANCIA-ESCALADA-HIST FROM
037100              WKS-TEN-COST-BASIS (WKS-IDX-TENENCIA)
037200     ADD WKS-RETORNO-ESCALADO-HIST TO
037300         WKS-TEN-COST-BASIS (WKS-IDX-TENENCIA).
037400 233-APLICA-DISTRIBUCION-E. EXIT.
037500
037600******************************************************************
037700*      V E R I F I C A C I O N   F I N A L   D E L   S A L D O  *
037800******************************************************************
037900 300-CALCULA-ACB-HISTORICO SECTION.
038000     MOVE 1 TO WKS-IDX-TENENCIA
038100     PERFORM 310-VERIFICA-UNA-TENENCIA
038200             UNTIL WKS-IDX-TENENCIA > WKS-TENENCIAS-NUEVAS.
038300 300-CALCULA-ACB-HISTORICO-E. EXIT.
038400
038500*--->> SERIE 310 EL COSTO BASE YA QUEDO CALCULADO TRANSACCION
038600*      POR TRANSACCION EN LA SERIE 230; AQUI SOLO SE CONFIRMA
038700*      QUE NINGUNA TENENCIA EN CERO ARRASTRE RESIDUO DE CENTAVOS
038800*      POR REDONDEO DE LAS DIVISIONES DE LA SERIE 232
038900 310-VERIFICA-UNA-TENENCIA SECTION.
039000     IF WKS-TEN-QUANTITY (WKS-IDX-TENENCIA) = ZEROS
039100        MOVE ZEROS TO WKS-TEN-COST-BASIS (WKS-IDX-TENENCIA)
039200     END-IF
039300     IF SW-MODO-DIAGNOSTICO
039400        DISPLAY 'FMGR3005 - COSTO BASE FINAL: '
039500                WKS-TEN-COST-BASIS (WKS-IDX-TENENCIA) UPON CONSOLE
039600     END-IF
039700     ADD 1 TO WKS-IDX-TENENCIA.
039800 310-VERIFICA-UNA-TENENCIA-E. EXIT.
039900
040000******************************************************************
040100*              E S C R I T U R A   D E L   R E S U M E N        *
040200******************************************************************
040300 600-ESCRITURA-RESUMEN SECTION.
040400     MOVE 1 TO WKS-IDX-TENENCIA
040500     PERFORM 610-ESCRIBE-UNA-TENENCIA
040600             UNTIL WKS-IDX-TENENCIA > WKS-TENENCIAS-NUEVAS.
040700 600-ESCRITURA-RESUMEN-E. EXIT.
040800
040900 610-ESCRIBE-UNA-TENENCIA SECTION.
041000     MOVE WKS-TEN-HOLDING-KEY  (WKS-IDX-TENENCIA) TO
041100          HAC-HOLDING-KEY
041200     MOVE WKS-TEN-QUANTITY     (WKS-IDX-TENENCIA) TO
041300          HAC-HELD-QUANTITY-ED
041400     MOVE WKS-TEN-COST-BASIS   (WKS-IDX-TENENCIA) TO
041500          HAC-HELD-COST-BASIS-ED
041600     IF WKS-TEN-QUANTITY (WKS-IDX-TENENCIA) = ZEROS
041700        MOVE ZEROS TO HAC-ACB-POR-ACCION-ED
041800     ELSE
041900        COMPUTE WKS-ACB-VALOR =
042000           WKS-TEN-COST-BASIS (WKS-IDX-TENENCIA) /
042100           WKS-TEN-QUANTITY   (WKS-IDX-TENENCIA)
042200        MOVE WKS-ACB-VALOR TO HAC-ACB-POR-ACCION-ED
042300     END-IF
042400     WRITE HAC-REGISTRO-RESUMEN
042500     IF FS-RESUACB NOT = 0
042600        DISPLAY 'ERROR AL GRABAR RESUACB, STATUS: ' FS-RESUACB
042700                ' LLAVE: ' HAC-HOLDING-KEY UPON CONSOLE
042800     ELSE
042900        ADD 1 TO WKS-TENENCIAS-ESCRITAS
043000     END-IF
043100     ADD 1 TO WKS-IDX-TENENCIA.
043200 610-ESCRIBE-UNA-TENENCIA-E. EXIT.
043300
043400*--->> SERIE 700 ESTADISTICAS DE LA CORRIDA
043500 700-ESTADISTICAS SECTION.
043600     DISPLAY
043700     ">>>>>>>>>>>>>>>>>>> ESTADISTICAS FMGR3005 <<<<<<<<<<<<<<"
043800     DISPLAY
043900     "||  TRANSACCIONES LEIDAS      : (" WKS-TRANSAC-LEIDAS ")"
044000     DISPLAY
044100     "||  TENENCIAS DISTINTAS       : ("
044200         WKS-TENENCIAS-NUEVAS ")"
044300     DISPLAY
044400     "||  TENENCIAS ESCRITAS        : ("
044500         WKS-TENENCIAS-ESCRITAS ")"
044600     DISPLAY
044700     ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<".
044800 700-ESTADISTICAS-E. EXIT.
044900
045000*--->> SERIE 900 CIERRA LOS ARCHIVOS ABIERTOS
045100 900-CIERRA-ARCHIVOS SECTION.
045200     CLOSE TRANVALD
045300           RESUACB.
045400 900-CIERRA-ARCHIVOS-E. EXIT.
045500
045600
045700
045800
045900
046000
046100
046200
